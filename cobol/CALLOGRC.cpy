000100******************************************************************
000200*    COPYBOOK    -  CALLOGRC                                     *
000300*    DESCRIPTION -  ONE CALL-LOG RECORD, WRITTEN TO CALL-LOG     *
000400*                   FOR EVERY PATIENT WHOSE SUMMARY TEXT PASSED  *
000500*                   VALIDATION.  BUILT BY VTLCALL AND HANDED     *
000600*                   BACK TO VTLRISK VIA LINKAGE.                 *
000700******************************************************************
000800*    MAINTENANCE HISTORY                                        *
000900*    ----------------------------------------------------------  *
001000*    08/30/90  RBW  ORIGINAL COPYBOOK.                           *
001100*    02/17/94  KLM  ADDED CLR-CREATED-TS-BRKDWN AND               *
001200*                   CLR-COMPLETED-TS-BRKDWN REDEFINES SO THE     *
001300*                   CALL-DURATION ARITHMETIC IN VTLCALL DOES NOT *
001400*                   HAVE TO UNSTRING THE TIMESTAMP EVERY CALL.   *
001500*    01/14/99  JS   Y2K -- CLR-CRT-YEAR/CLR-CMP-YEAR CONFIRMED   *990114JS*
001600*                   FULL 4-DIGIT.  NO CHANGE REQUIRED.           *990114JS*
001700******************************************************************
001800 01  CALL-LOG-REC.
001900     05  CLR-CALL-ID                 PIC X(13).
002000     05  CLR-PATIENT-ID              PIC X(12).
002100     05  CLR-CALL-STATUS             PIC X(12).
002200         88  CLR-STATUS-QUEUED       VALUE "QUEUED      ".
002300         88  CLR-STATUS-INITIATED    VALUE "INITIATED   ".
002400         88  CLR-STATUS-IN-PROGRESS  VALUE "IN-PROGRESS ".
002500         88  CLR-STATUS-COMPLETED    VALUE "COMPLETED   ".
002600         88  CLR-STATUS-FAILED       VALUE "FAILED      ".
002700         88  CLR-STATUS-UNKNOWN      VALUE "UNKNOWN     ".
002800     05  CLR-CREATED-TS              PIC X(14).
002900     05  CLR-CREATED-TS-BRKDWN REDEFINES CLR-CREATED-TS.
003000         10  CLR-CRT-YEAR            PIC 9(04).
003100         10  CLR-CRT-MONTH           PIC 9(02).
003200         10  CLR-CRT-DAY             PIC 9(02).
003300         10  CLR-CRT-HOUR            PIC 9(02).
003400         10  CLR-CRT-MINUTE          PIC 9(02).
003500         10  CLR-CRT-SECOND          PIC 9(02).
003600     05  CLR-COMPLETED-TS            PIC X(14).
003700     05  CLR-COMPLETED-TS-BRKDWN REDEFINES CLR-COMPLETED-TS.
003800         10  CLR-CMP-YEAR            PIC 9(04).
003900         10  CLR-CMP-MONTH           PIC 9(02).
004000         10  CLR-CMP-DAY             PIC 9(02).
004100         10  CLR-CMP-HOUR            PIC 9(02).
004200         10  CLR-CMP-MINUTE          PIC 9(02).
004300         10  CLR-CMP-SECOND          PIC 9(02).
004400     05  CLR-DURATION-SECS           PIC 9(05).
004500     05  CLR-RISK-LEVEL              PIC X(08).
004600     05  FILLER                      PIC X(12).
