000100******************************************************************
000200*    COPYBOOK    -  ASSESSRC                                     *
000300*    DESCRIPTION -  ONE RISK-ASSESSMENT RECORD, WRITTEN TO       *
000400*                   ASSESS-OUT AT EACH PATIENT CONTROL BREAK IN  *
000500*                   VTLRISK.  CARRIES THE SIX-VITAL SUMMARY      *
000600*                   STATISTICS, THE AGGREGATED RISK LEVEL AND    *
000700*                   THE TREND CLASSIFICATION FOR ONE PATIENT.    *
000800******************************************************************
000900*    MAINTENANCE HISTORY                                        *
001000*    ----------------------------------------------------------  *
001100*    07/02/89  RBW  ORIGINAL COPYBOOK.                           *
001200*    05/19/92  KLM  ADDED ASR-VITAL-STATS-TABLE REDEFINE SO      *
001300*                   VTLRISK COULD PERFORM VARYING OVER THE SIX   *
001400*                   VITALS INSTEAD OF SIX SEPARATE WRITE-LINE    *
001500*                   PARAGRAPHS.                                  *
001600*    09/24/97  AWT  ADDED 88-LEVELS FOR RISK-LEVEL/TREND AT      *
001700*                   REQUEST OF THE AUDIT GROUP.                  *
001800*    01/11/99  JS   Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD, *990111JS*
001900*                   NO CHANGE REQUIRED.                          *990111JS*
001910*    04/02/01  DMP  ASR-VITAL-STATS-TABLE HAD SAT UNUSED SINCE    *040201DM*
001920*                   05/19/92 -- VTLRISK'S 760-WRITE-VITAL-STAT-   *040201DM*
001930*                   LINE WAS STILL SIX HARDCODED MOVE/WRITE       *040201DM*
001940*                   BLOCKS.  NO LAYOUT CHANGE HERE; NOTING IT SO  *040201DM*
001950*                   THE NEXT READER DOESN'T GO LOOKING FOR A      *040201DM*
001960*                   SECOND DEAD REDEFINE.  TICKET VTL-0073.       *040201DM*
002000******************************************************************
002100 01  RISK-ASSESSMENT-REC.
002200     05  ASR-PATIENT-ID              PIC X(12).
002300     05  ASR-RISK-LEVEL              PIC X(08).
002400         88  ASR-RISK-LOW            VALUE "LOW     ".
002500         88  ASR-RISK-MODERATE       VALUE "MODERATE".
002600         88  ASR-RISK-HIGH           VALUE "HIGH    ".
002700     05  ASR-TREND                   PIC X(13).
002800         88  ASR-TRND-IMPROVING      VALUE "IMPROVING    ".
002900         88  ASR-TRND-STABLE         VALUE "STABLE       ".
003000         88  ASR-TRND-DETERIORATING  VALUE "DETERIORATING".
003100     05  ASR-READING-COUNT           PIC 9(05).
003200     05  ASR-SIGNAL-COUNT            PIC 9(02).
003300     05  ASR-VITAL-STATS-NAMED.
003400         10  ASR-HR-AVG              PIC S9(3)V99.
003500         10  ASR-HR-MIN              PIC S9(3)V99.
003600         10  ASR-HR-MAX              PIC S9(3)V99.
003700         10  ASR-SPO2-AVG            PIC S9(3)V99.
003800         10  ASR-SPO2-MIN            PIC S9(3)V99.
003900         10  ASR-SPO2-MAX            PIC S9(3)V99.
004000         10  ASR-SYS-AVG             PIC S9(3)V99.
004100         10  ASR-SYS-MIN             PIC S9(3)V99.
004200         10  ASR-SYS-MAX             PIC S9(3)V99.
004300         10  ASR-DIA-AVG             PIC S9(3)V99.
004400         10  ASR-DIA-MIN             PIC S9(3)V99.
004500         10  ASR-DIA-MAX             PIC S9(3)V99.
004600         10  ASR-RR-AVG              PIC S9(3)V99.
004700         10  ASR-RR-MIN              PIC S9(3)V99.
004800         10  ASR-RR-MAX              PIC S9(3)V99.
004900         10  ASR-TEMP-AVG            PIC S9(3)V99.
005000         10  ASR-TEMP-MIN            PIC S9(3)V99.
005100         10  ASR-TEMP-MAX            PIC S9(3)V99.
005150     05  FILLER                      PIC X(10).
005200*
005300******************************************************************
005400*    TABLE VIEW OF THE SAME SIX STATISTIC GROUPS ABOVE -- USED   *
005500*    BY THE REPORT-WRITER PARAGRAPH SO IT CAN PERFORM VARYING    *
005600*    OVER VITAL NUMBER INSTEAD OF SIX SEPARATE PARAGRAPHS.       *
005700*    SUBSCRIPT 1=HR 2=SPO2 3=SYS 4=DIA 5=RR 6=TEMP.              *
005800******************************************************************
005900 01  ASR-VITAL-STATS-TABLE REDEFINES ASR-VITAL-STATS-NAMED.
006000     05  ASR-VITAL-STAT OCCURS 6 TIMES.
006100         10  ASR-STAT-AVG            PIC S9(3)V99.
006200         10  ASR-STAT-MIN            PIC S9(3)V99.
006300         10  ASR-STAT-MAX            PIC S9(3)V99.
