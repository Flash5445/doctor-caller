000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  VTLVALD.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/12/89.
000700       DATE-COMPILED. 03/12/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*    VTLVALD - PATIENT SUMMARY TEXT VALIDATION                  *
001200*                                                                *
001300*    CALLED BY VTLRISK AFTER THE PER-PATIENT NOTIFICATION        *
001400*    SUMMARY IS BUILT.  CHECKS THE CANDIDATE TEXT AGAINST SEVEN  *
001500*    RULES, IN ORDER, STOPPING AT THE FIRST FAILURE:             *
001600*        1. NOT EMPTY                                            *
001700*        2. WORD COUNT BETWEEN 50 AND 250                        *
001800*        3. MENTIONS THE PATIENT ID                              *
001900*        4. CONTAINS NO FORBIDDEN DIAGNOSTIC PHRASE               *
002000*        5. CONTAINS NO FORBIDDEN TREATMENT PHRASE                *
002100*        6. CONTAINS A TIME-REFERENCE KEYWORD                     *
002200*        7. CONTAINS A RISK-REFERENCE KEYWORD                     *
002300*    IF ANY RULE FAILS, VTLRISK WILL NOT WRITE A CALL-LOG RECORD  *
002400*    FOR THAT PATIENT.                                           *
002500******************************************************************
002600*    MAINTENANCE HISTORY                                        *
002700*    ----------------------------------------------------------  *
002800*    03/12/89  JS   ORIGINAL PROGRAM.                            *031289JS*
002900*    11/20/92  RBW  WORD-COUNT TEST WAS COUNTING A RUN OF TWO     *112092RB*
003000*                   OR MORE SPACES AS EXTRA WORDS.  REWROTE AS    *112092RB*
003100*                   A SPACE-TO-NONSPACE TRANSITION COUNT.         *112092RB*
003200*                   TICKET VTL-0058.                              *112092RB*
003300*    07/07/96  AWT  ADDED THE SHOULD-BE-GIVEN AND REQUIRES-        *070796AW*
003400*                   MEDICATION TREATMENT PHRASES AT REQUEST OF    *070796AW*
003500*                   RISK MANAGEMENT.                              *070796AW*
003600*    01/09/99  JS   Y2K REVIEW -- NO DATE FIELDS ON THE SUMMARY   *010999JS*
003700*                   TEXT OR PATIENT ID.  NO CHANGE REQUIRED.      *010999JS*
003750*    03/19/03  KLM  ADDED "FOLLOW-UP" AND "RE-EVALUATE" AS TWO     *031903KL*
003760*                   MORE TIME-REFERENCE KEYWORDS AT RULE 6 --      *031903KL*
003770*                   THE NEW SUMMARY WORDING FROM THE 500-BUILD-    *031903KL*
003780*                   SUMMARY-TEXT CHANGE IN VTLRISK WAS FAILING     *031903KL*
003790*                   VALIDATION.  TICKET VTL-0084.                  *031903KL*
003800******************************************************************
003900
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-390.
004300       OBJECT-COMPUTER. IBM-390.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600       INPUT-OUTPUT SECTION.
004700
004800       DATA DIVISION.
004900       FILE SECTION.
005000
005100       WORKING-STORAGE SECTION.
005200       01  WS-WORK-TEXT                PIC X(1200).
005300******************************************************************
005400*    CHARACTER-TABLE VIEW OF THE WORK TEXT -- KEPT FOR ANY        *
005500*    FUTURE RULE THAT NEEDS TO ADDRESS ONE CHARACTER AT A TIME    *
005600*    BY SUBSCRIPT RATHER THAN BY REFERENCE MODIFICATION.          *
005700******************************************************************
005800       01  WS-WORK-TEXT-CHARS REDEFINES WS-WORK-TEXT.
005900           05  WS-TEXT-CHAR OCCURS 1200 TIMES PIC X(01).
006000
006100       01  WS-UPPER-PATIENT-ID         PIC X(12).
006200
006300       01  WS-SCAN-COUNTERS.
006400           05  WS-TEXT-LENGTH          PIC 9(04) COMP.
006500           05  WS-SCAN-IDX             PIC 9(04) COMP.
006600           05  WS-WORD-COUNT           PIC 9(04) COMP.
006700           05  WS-PATIENT-ID-LEN       PIC 9(04) COMP.
006800           05  WS-NEEDLE-LEN           PIC 9(02) COMP.
006900           05  WS-LAST-START           PIC 9(04) COMP.
007000******************************************************************
007100*    TRACE-LINE VIEW OF THE SCAN COUNTERS -- SAME SHOP HABIT AS   *
007200*    VTLSUST'S WS-WORK-FIELDS-DUMP.                               *
007300******************************************************************
007400       01  WS-SCAN-COUNTERS-DUMP REDEFINES WS-SCAN-COUNTERS.
007500           05  FILLER                  PIC X(12).
007600
007700       01  WS-FLAGS.
007800           05  WS-FOUND-SW             PIC X(01).
007900               88  WS-FOUND            VALUE "Y".
008000           05  WS-PREV-WAS-SPACE-SW    PIC X(01).
008100               88  WS-PREV-SPACE       VALUE "Y".
008150           05  FILLER                  PIC X(02).
008200
008300       01  WS-NEEDLE-AREA.
008400           05  WS-NEEDLE               PIC X(20).
008450           05  FILLER                  PIC X(02).
008500
008600       LINKAGE SECTION.
008700       01  VALD-SUMMARY-TEXT           PIC X(1200).
008800       01  VALD-PATIENT-ID             PIC X(12).
008900       01  VALD-RESULT-REC.
009000           05  VALD-VALID-FLAG         PIC X(01).
009100               88  VALD-IS-VALID       VALUE "Y".
009200               88  VALD-IS-INVALID     VALUE "N".
009300           05  VALD-ERROR-MSG          PIC X(80).
009400******************************************************************
009500*    WHOLE-RESULT DUMP VIEW -- SEE SYSOUT TRACE IN VTLRISK'S      *
009600*    510-VALIDATE-SUMMARY WHEN A PATIENT FAILS VALIDATION.        *
009700******************************************************************
009800       01  VALD-RESULT-DUMP REDEFINES VALD-RESULT-REC.
009900           05  FILLER                  PIC X(81).
010000
010100       PROCEDURE DIVISION USING VALD-SUMMARY-TEXT, VALD-PATIENT-ID,
010200                                VALD-RESULT-REC.
010300           MOVE "Y" TO VALD-VALID-FLAG.
010400           MOVE SPACES TO VALD-ERROR-MSG.
010500           PERFORM 050-PREPARE-WORK-AREAS THRU 050-EXIT.
010600
010700           PERFORM 100-CHECK-NOT-EMPTY THRU 100-EXIT.
010800           IF VALD-IS-VALID
010900               PERFORM 200-CHECK-WORD-COUNT THRU 200-EXIT.
011000           IF VALD-IS-VALID
011100               PERFORM 300-CHECK-PATIENT-ID THRU 300-EXIT.
011200           IF VALD-IS-VALID
011300               PERFORM 400-CHECK-DIAGNOSTIC-PHRASES THRU 400-EXIT.
011400           IF VALD-IS-VALID
011500               PERFORM 500-CHECK-TREATMENT-PHRASES THRU 500-EXIT.
011600           IF VALD-IS-VALID
011700               PERFORM 600-CHECK-TIME-KEYWORD THRU 600-EXIT.
011800           IF VALD-IS-VALID
011900               PERFORM 700-CHECK-RISK-KEYWORD THRU 700-EXIT.
012000           GOBACK.
012100
012200       050-PREPARE-WORK-AREAS.
012300           MOVE VALD-SUMMARY-TEXT TO WS-WORK-TEXT.
012400           INSPECT WS-WORK-TEXT CONVERTING
012500               "abcdefghijklmnopqrstuvwxyz" TO
012600               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012700           MOVE VALD-PATIENT-ID TO WS-UPPER-PATIENT-ID.
012800           INSPECT WS-UPPER-PATIENT-ID CONVERTING
012900               "abcdefghijklmnopqrstuvwxyz" TO
013000               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013100           PERFORM 060-FIND-TEXT-LENGTH THRU 060-EXIT.
013200           PERFORM 070-FIND-PATIENT-ID-LENGTH THRU 070-EXIT.
013300       050-EXIT.
013400           EXIT.
013500
013600       060-FIND-TEXT-LENGTH.
013700           MOVE ZERO TO WS-TEXT-LENGTH.
013800           PERFORM 065-CHECK-ONE-CHAR THRU 065-EXIT
013900               VARYING WS-SCAN-IDX FROM 1200 BY -1
014000               UNTIL WS-SCAN-IDX < 1 OR WS-TEXT-LENGTH NOT = ZERO.
014100       060-EXIT.
014200           EXIT.
014300
014400       065-CHECK-ONE-CHAR.
014500           IF WS-WORK-TEXT(WS-SCAN-IDX:1) NOT = SPACE
014600               MOVE WS-SCAN-IDX TO WS-TEXT-LENGTH.
014700       065-EXIT.
014800           EXIT.
014900
015000       070-FIND-PATIENT-ID-LENGTH.
015100           MOVE ZERO TO WS-PATIENT-ID-LEN.
015200           PERFORM 075-CHECK-ONE-ID-CHAR THRU 075-EXIT
015300               VARYING WS-SCAN-IDX FROM 12 BY -1
015400               UNTIL WS-SCAN-IDX < 1 OR WS-PATIENT-ID-LEN NOT = ZERO.
015500       070-EXIT.
015600           EXIT.
015700
015800       075-CHECK-ONE-ID-CHAR.
015900           IF WS-UPPER-PATIENT-ID(WS-SCAN-IDX:1) NOT = SPACE
016000               MOVE WS-SCAN-IDX TO WS-PATIENT-ID-LEN.
016100       075-EXIT.
016200           EXIT.
016300
016400       100-CHECK-NOT-EMPTY.
016500           IF WS-TEXT-LENGTH = ZERO
016600               MOVE "N" TO VALD-VALID-FLAG
016700               MOVE "*** SUMMARY TEXT IS EMPTY" TO VALD-ERROR-MSG.
016800       100-EXIT.
016900           EXIT.
017000
017100       200-CHECK-WORD-COUNT.
017200           MOVE ZERO TO WS-WORD-COUNT.
017300           MOVE "Y" TO WS-PREV-WAS-SPACE-SW.
017400           PERFORM 210-SCAN-ONE-CHAR THRU 210-EXIT
017500               VARYING WS-SCAN-IDX FROM 1 BY 1
017600               UNTIL WS-SCAN-IDX > WS-TEXT-LENGTH.
017700           IF WS-WORD-COUNT < 50 OR WS-WORD-COUNT > 250
017800               MOVE "N" TO VALD-VALID-FLAG
017900               MOVE "*** SUMMARY WORD COUNT OUT OF RANGE" TO
018000                   VALD-ERROR-MSG.
018100       200-EXIT.
018200           EXIT.
018300
018400       210-SCAN-ONE-CHAR.
018500           IF WS-WORK-TEXT(WS-SCAN-IDX:1) = SPACE
018600               MOVE "Y" TO WS-PREV-WAS-SPACE-SW
018700           ELSE
018800               IF WS-PREV-SPACE
018900                   ADD +1 TO WS-WORD-COUNT
019000                   MOVE "N" TO WS-PREV-WAS-SPACE-SW.
019100       210-EXIT.
019200           EXIT.
019300
019400       300-CHECK-PATIENT-ID.
019500           MOVE WS-UPPER-PATIENT-ID TO WS-NEEDLE.
019600           MOVE WS-PATIENT-ID-LEN TO WS-NEEDLE-LEN.
019700           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
019800           IF NOT WS-FOUND
019900               MOVE "N" TO VALD-VALID-FLAG
020000               MOVE "*** SUMMARY DOES NOT MENTION PATIENT ID" TO
020100                   VALD-ERROR-MSG.
020200       300-EXIT.
020300           EXIT.
020400
020500       400-CHECK-DIAGNOSTIC-PHRASES.
020600           MOVE "DIAGNOSED WITH      " TO WS-NEEDLE.
020700           MOVE 14 TO WS-NEEDLE-LEN.
020800           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
020900           IF WS-FOUND
021000               MOVE "N" TO VALD-VALID-FLAG
021100               MOVE "*** SUMMARY CONTAINS FORBIDDEN DIAGNOSTIC PHRASE"
021200                   TO VALD-ERROR-MSG
021300               GO TO 400-EXIT.
021400
021500           MOVE "DIAGNOSIS OF        " TO WS-NEEDLE.
021600           MOVE 12 TO WS-NEEDLE-LEN.
021700           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
021800           IF WS-FOUND
021900               MOVE "N" TO VALD-VALID-FLAG
022000               MOVE "*** SUMMARY CONTAINS FORBIDDEN DIAGNOSTIC PHRASE"
022100                   TO VALD-ERROR-MSG
022200               GO TO 400-EXIT.
022300
022400           MOVE "PATIENT HAS         " TO WS-NEEDLE.
022500           MOVE 11 TO WS-NEEDLE-LEN.
022600           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
022700           IF WS-FOUND
022800               MOVE "N" TO VALD-VALID-FLAG
022900               MOVE "*** SUMMARY CONTAINS FORBIDDEN DIAGNOSTIC PHRASE"
023000                   TO VALD-ERROR-MSG
023100               GO TO 400-EXIT.
023200
023300           MOVE "PATIENT IS SUFFERING" TO WS-NEEDLE.
023400           MOVE 20 TO WS-NEEDLE-LEN.
023500           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
023600           IF WS-FOUND
023700               MOVE "N" TO VALD-VALID-FLAG
023800               MOVE "*** SUMMARY CONTAINS FORBIDDEN DIAGNOSTIC PHRASE"
023900                   TO VALD-ERROR-MSG
024000               GO TO 400-EXIT.
024100
024200           MOVE "CONDITION IS        " TO WS-NEEDLE.
024300           MOVE 12 TO WS-NEEDLE-LEN.
024400           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
024500           IF WS-FOUND
024600               MOVE "N" TO VALD-VALID-FLAG
024700               MOVE "*** SUMMARY CONTAINS FORBIDDEN DIAGNOSTIC PHRASE"
024800                   TO VALD-ERROR-MSG.
024900       400-EXIT.
025000           EXIT.
025100
025200       500-CHECK-TREATMENT-PHRASES.
025300           MOVE "RECOMMEND TREATMENT " TO WS-NEEDLE.
025400           MOVE 19 TO WS-NEEDLE-LEN.
025500           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
025600           IF WS-FOUND
025700               MOVE "N" TO VALD-VALID-FLAG
025800               MOVE "*** SUMMARY CONTAINS FORBIDDEN TREATMENT PHRASE"
025900                   TO VALD-ERROR-MSG
026000               GO TO 500-EXIT.
026100
026200           MOVE "PRESCRIBE           " TO WS-NEEDLE.
026300           MOVE 9 TO WS-NEEDLE-LEN.
026400           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
026500           IF WS-FOUND
026600               MOVE "N" TO VALD-VALID-FLAG
026700               MOVE "*** SUMMARY CONTAINS FORBIDDEN TREATMENT PHRASE"
026800                   TO VALD-ERROR-MSG
026900               GO TO 500-EXIT.
027000
027100           MOVE "ADMINISTER          " TO WS-NEEDLE.
027200           MOVE 10 TO WS-NEEDLE-LEN.
027300           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
027400           IF WS-FOUND
027500               MOVE "N" TO VALD-VALID-FLAG
027600               MOVE "*** SUMMARY CONTAINS FORBIDDEN TREATMENT PHRASE"
027700                   TO VALD-ERROR-MSG
027800               GO TO 500-EXIT.
027900
028000           MOVE "SHOULD BE GIVEN     " TO WS-NEEDLE.
028100           MOVE 15 TO WS-NEEDLE-LEN.
028200           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
028300           IF WS-FOUND
028400               MOVE "N" TO VALD-VALID-FLAG
028500               MOVE "*** SUMMARY CONTAINS FORBIDDEN TREATMENT PHRASE"
028600                   TO VALD-ERROR-MSG
028700               GO TO 500-EXIT.
028800
028900           MOVE "REQUIRES MEDICATION " TO WS-NEEDLE.
029000           MOVE 19 TO WS-NEEDLE-LEN.
029100           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
029200           IF WS-FOUND
029300               MOVE "N" TO VALD-VALID-FLAG
029400               MOVE "*** SUMMARY CONTAINS FORBIDDEN TREATMENT PHRASE"
029500                   TO VALD-ERROR-MSG.
029600       500-EXIT.
029700           EXIT.
029800
029900       600-CHECK-TIME-KEYWORD.
030000           MOVE "HOUR                " TO WS-NEEDLE.
030100           MOVE 4 TO WS-NEEDLE-LEN.
030200           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
030300           IF WS-FOUND
030400               GO TO 600-EXIT.
030500
030600           MOVE "TIME                " TO WS-NEEDLE.
030700           MOVE 4 TO WS-NEEDLE-LEN.
030800           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
030900           IF WS-FOUND
031000               GO TO 600-EXIT.
031100
031200           MOVE "PERIOD              " TO WS-NEEDLE.
031300           MOVE 6 TO WS-NEEDLE-LEN.
031400           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
031500           IF WS-FOUND
031600               GO TO 600-EXIT.
031700
031800           MOVE "WINDOW              " TO WS-NEEDLE.
031900           MOVE 6 TO WS-NEEDLE-LEN.
032000           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
032100           IF WS-FOUND
032200               GO TO 600-EXIT.
032300
032400           MOVE "MONITORING          " TO WS-NEEDLE.
032500           MOVE 10 TO WS-NEEDLE-LEN.
032600           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
032700           IF WS-FOUND
032800               GO TO 600-EXIT.
032810
032820*    TICKET VTL-0084.                                             *031903KL*
032830           MOVE "FOLLOW-UP           " TO WS-NEEDLE.
032840           MOVE 9 TO WS-NEEDLE-LEN.
032850           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
032860           IF WS-FOUND
032870               GO TO 600-EXIT.
032880
032890           MOVE "RE-EVALUATE         " TO WS-NEEDLE.
032900           MOVE 11 TO WS-NEEDLE-LEN.
032910           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
032920           IF WS-FOUND
032930               GO TO 600-EXIT.
032940
033000           MOVE "N" TO VALD-VALID-FLAG.
033100           MOVE "*** SUMMARY MISSING TIME-REFERENCE KEYWORD" TO
033200               VALD-ERROR-MSG.
033300       600-EXIT.
033400           EXIT.
033500
033600       700-CHECK-RISK-KEYWORD.
033700           MOVE "RISK                " TO WS-NEEDLE.
033800           MOVE 4 TO WS-NEEDLE-LEN.
033900           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
034000           IF WS-FOUND
034100               GO TO 700-EXIT.
034200
034300           MOVE "LOW                 " TO WS-NEEDLE.
034400           MOVE 3 TO WS-NEEDLE-LEN.
034500           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
034600           IF WS-FOUND
034700               GO TO 700-EXIT.
034800
034900           MOVE "MODERATE            " TO WS-NEEDLE.
035000           MOVE 8 TO WS-NEEDLE-LEN.
035100           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
035200           IF WS-FOUND
035300               GO TO 700-EXIT.
035400
035500           MOVE "HIGH                " TO WS-NEEDLE.
035600           MOVE 4 TO WS-NEEDLE-LEN.
035700           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
035800           IF WS-FOUND
035900               GO TO 700-EXIT.
036000
036100           MOVE "NORMAL              " TO WS-NEEDLE.
036200           MOVE 6 TO WS-NEEDLE-LEN.
036300           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
036400           IF WS-FOUND
036500               GO TO 700-EXIT.
036600
036700           MOVE "CONCERNING          " TO WS-NEEDLE.
036800           MOVE 10 TO WS-NEEDLE-LEN.
036900           PERFORM 900-SEARCH-FOR-NEEDLE THRU 900-EXIT.
037000           IF WS-FOUND
037100               GO TO 700-EXIT.
037200
037300           MOVE "N" TO VALD-VALID-FLAG.
037400           MOVE "*** SUMMARY MISSING RISK-REFERENCE KEYWORD" TO
037500               VALD-ERROR-MSG.
037600       700-EXIT.
037700           EXIT.
037800
037900       900-SEARCH-FOR-NEEDLE.
038000           MOVE "N" TO WS-FOUND-SW.
038100           IF WS-NEEDLE-LEN = ZERO OR WS-TEXT-LENGTH < WS-NEEDLE-LEN
038200               GO TO 900-EXIT.
038300           COMPUTE WS-LAST-START =
038400               WS-TEXT-LENGTH - WS-NEEDLE-LEN + 1.
038500           PERFORM 950-TRY-ONE-POSITION THRU 950-EXIT
038600               VARYING WS-SCAN-IDX FROM 1 BY 1
038700               UNTIL WS-SCAN-IDX > WS-LAST-START OR WS-FOUND.
038800       900-EXIT.
038900           EXIT.
039000
039100       950-TRY-ONE-POSITION.
039200           IF WS-WORK-TEXT(WS-SCAN-IDX:WS-NEEDLE-LEN) =
039300               WS-NEEDLE(1:WS-NEEDLE-LEN)
039400               MOVE "Y" TO WS-FOUND-SW.
039500       950-EXIT.
039600           EXIT.
