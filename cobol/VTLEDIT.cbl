000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  VTLEDIT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 03/20/89.
000600       DATE-COMPILED. 03/20/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE RAW VITAL-SIGN READINGS FILE
001300*          PRODUCED BY THE BEDSIDE MONITORING FEED.
001400*
001500*          IT CONTAINS ONE RECORD PER READING -- NO PATIENT OR
001600*          TRAILER BREAK RECORDS.
001700*
001800*          THE PROGRAM CLAMPS EACH VITAL TO ITS PHYSIOLOGICAL
001900*          RANGE, FORCES A MINIMUM SYSTOLIC/DIASTOLIC SPREAD,
002000*          COMPUTES THE DERIVED PRESSURE METRICS, AND WRITES A
002100*          "GOOD" VALIDATED READINGS OUTPUT FILE FOR VTLRISK.
002200*
002300******************************************************************
002400*
002500*          INPUT FILE              -   RAW-VITALS
002600*
002700*          OUTPUT FILE PRODUCED    -   VITALS-OUT
002800*
002900*          DUMP FILE               -   SYSOUT
003000*
003100******************************************************************
003200*    MAINTENANCE HISTORY                                        *
003300*    ----------------------------------------------------------  *
003400*    03/20/89  JS   ORIGINAL PROGRAM.                            *032089JS*
003500*    06/18/92  RBW  SYSTOLIC/DIASTOLIC SPREAD WAS BEING FORCED   *061892RB*
003600*                   BEFORE THE CLAMP INSTEAD OF AFTER, SO A       *061892RB*
003700*                   READING THAT CLAMPED THE SYSTOLIC DOWNWARD    *061892RB*
003800*                   COULD STILL COME OUT WITH SYSTOLIC <=         *061892RB*
003900*                   DIASTOLIC.  REORDERED 300 AHEAD OF 350.       *061892RB*
004000*                   TICKET VTL-0052.                              *061892RB*
004100*    01/12/99  JS   Y2K REVIEW -- READING-TS IS A FULL 4-DIGIT    *011299JS*
004200*                   YEAR ALREADY.  NO CHANGE REQUIRED.            *011299JS*
004210*    08/27/02  DMP  BEDSIDE MONITOR VENDOR REISSUED ITS SPEC SHEET *082702DM*
004220*                   FOR THE NEWER BEDSIDE UNITS -- CHECKED ALL SIX *082702DM*
004230*                   WS-xxx-LOW/HIGH CLAMP BOUNDS AGAINST IT.  ALL  *082702DM*
004240*                   SIX STILL MATCH.  NO CHANGE REQUIRED.          *082702DM*
004250*                   TICKET VTL-0081.                              *082702DM*
004300******************************************************************
004400
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER. IBM-390.
004800       OBJECT-COMPUTER. IBM-390.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT SYSOUT
005400           ASSIGN TO UT-S-SYSOUT
005500             ORGANIZATION IS SEQUENTIAL.
005600
005700           SELECT RAW-VITALS
005800           ASSIGN TO UT-S-RAWVIT
005900             ACCESS MODE IS SEQUENTIAL
006000             FILE STATUS IS IFCODE.
006100
006200           SELECT VITALS-OUT
006300           ASSIGN TO UT-S-VTLOUT
006400             ACCESS MODE IS SEQUENTIAL
006500             FILE STATUS IS OFCODE.
006600
006700       DATA DIVISION.
006800       FILE SECTION.
006900       FD  SYSOUT
007000           RECORDING MODE IS F
007100           LABEL RECORDS ARE STANDARD
007200           RECORD CONTAINS 130 CHARACTERS
007300           BLOCK CONTAINS 0 RECORDS
007400           DATA RECORD IS SYSOUT-REC.
007500       01  SYSOUT-REC  PIC X(130).
007600
007700      ****** ONE RECORD PER BEDSIDE READING -- NO PATIENT OR
007800      ****** TRAILER BREAK RECORDS ON THIS FILE.
007900       FD  RAW-VITALS
008000           RECORDING MODE IS F
008100           LABEL RECORDS ARE STANDARD
008200           RECORD CONTAINS 80 CHARACTERS
008300           BLOCK CONTAINS 0 RECORDS
008400           DATA RECORD IS RAW-VITALS-REC.
008500       01  RAW-VITALS-REC PIC X(80).
008600
008700      ****** THIS FILE CARRIES EVERY READING THAT CAME IN -- THE
008800      ****** CLAMP AND SPREAD RULES MEAN NO READING IS EVER
008900      ****** REJECTED, ONLY CORRECTED.
009000       FD  VITALS-OUT
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD
009300           RECORD CONTAINS 80 CHARACTERS
009400           BLOCK CONTAINS 0 RECORDS
009500           DATA RECORD IS VITALS-OUT-REC.
009600       01  VITALS-OUT-REC PIC X(80).
009700
009800       WORKING-STORAGE SECTION.
009900
010000       01  FILE-STATUS-CODES.
010100           05  IFCODE                  PIC X(02).
010200               88  CODE-READ           VALUE SPACES.
010300               88  NO-MORE-INPUT-CD    VALUE "10".
010400           05  OFCODE                  PIC X(02).
010500               88  CODE-WRITE          VALUE SPACES.
010550           05  FILLER                  PIC X(02).
010600
010700      ** WORKING COPY OF ONE READING -- READ INTO, EDITED IN
010800      ** PLACE, THEN WRITTEN FROM.
010900       COPY VITALREC.
011000
011100       01  WS-CLAMP-BOUNDS.
011200           05  WS-HR-LOW               PIC S9(3)V9   COMP-3
011300                                        VALUE +45.0.
011400           05  WS-HR-HIGH              PIC S9(3)V9   COMP-3
011500                                        VALUE +180.0.
011600           05  WS-RR-LOW               PIC S9(3)V9   COMP-3
011700                                        VALUE +8.0.
011800           05  WS-RR-HIGH              PIC S9(3)V9   COMP-3
011900                                        VALUE +30.0.
012000           05  WS-TEMP-LOW             PIC S9(2)V99  COMP-3
012100                                        VALUE +35.00.
012200           05  WS-TEMP-HIGH            PIC S9(2)V99  COMP-3
012300                                        VALUE +41.00.
012400           05  WS-SPO2-LOW             PIC S9(3)V99  COMP-3
012500                                        VALUE +70.00.
012600           05  WS-SPO2-HIGH            PIC S9(3)V99  COMP-3
012700                                        VALUE +100.00.
012800           05  WS-SYSTOLIC-LOW         PIC S9(3)     COMP-3
012900                                        VALUE +80.
013000           05  WS-SYSTOLIC-HIGH        PIC S9(3)     COMP-3
013100                                        VALUE +200.
013200           05  WS-DIASTOLIC-LOW        PIC S9(3)     COMP-3
013300                                        VALUE +50.
013400           05  WS-DIASTOLIC-HIGH       PIC S9(3)     COMP-3
013500                                        VALUE +130.
013600******************************************************************
013700*    TRACE VIEW OF THE CLAMP TABLE -- SEE 999-CLEANUP.           *
013800******************************************************************
013900       01  WS-CLAMP-BOUNDS-DUMP REDEFINES WS-CLAMP-BOUNDS.
014000           05  FILLER                  PIC X(24).
014100
014200       01  COUNTERS-IDXS-AND-ACCUMULATORS.
014300           05  RECORDS-READ            PIC 9(07) COMP.
014400           05  RECORDS-WRITTEN         PIC 9(07) COMP.
014500           05  SPREAD-FORCED-COUNT     PIC 9(07) COMP.
014550           05  FILLER                  PIC X(04).
014600
014700       01  FLAGS-AND-SWITCHES.
014800           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
014900               88  NO-MORE-DATA        VALUE "N".
014950           05  FILLER                  PIC X(01).
015000
015100       COPY ABENDREC.
015200
015300       PROCEDURE DIVISION.
015400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015500           PERFORM 100-MAINLINE THRU 100-EXIT
015600                   UNTIL NO-MORE-DATA.
015700           PERFORM 999-CLEANUP THRU 999-EXIT.
015800           MOVE +0 TO RETURN-CODE.
015900           GOBACK.
016000
016100       000-HOUSEKEEPING.
016200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016300           DISPLAY "******** BEGIN JOB VTLEDIT ********".
016400           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
016500           PERFORM 800-OPEN-FILES THRU 800-EXIT.
016600           PERFORM 900-READ-RAW-VITALS THRU 900-EXIT.
016700           IF NO-MORE-DATA
016800               MOVE "EMPTY RAW-VITALS FILE" TO ABEND-REASON
016900               GO TO 1000-ABEND-RTN.
017000       000-EXIT.
017100           EXIT.
017200
017300       100-MAINLINE.
017400           MOVE "100-MAINLINE" TO PARA-NAME.
017500           PERFORM 300-CLAMP-VITAL-FIELDS THRU 300-EXIT.
017600           PERFORM 350-FORCE-SYSTOLIC-SPREAD THRU 350-EXIT.
017700           PERFORM 400-COMPUTE-DERIVED-METRICS THRU 400-EXIT.
017800           PERFORM 700-WRITE-VITALS-OUT THRU 700-EXIT.
017900           PERFORM 900-READ-RAW-VITALS THRU 900-EXIT.
018000       100-EXIT.
018100           EXIT.
018200
018300*    TICKET VTL-0052 -- CLAMP RUNS BEFORE THE SPREAD CHECK IN     *061892RB*
018400*    350 SO A DOWNWARD-CLAMPED SYSTOLIC IS RE-TESTED AGAINST THE  *061892RB*
018500*    CLAMPED DIASTOLIC, NOT THE RAW ONE.                          *061892RB*
018600       300-CLAMP-VITAL-FIELDS.
018700           MOVE "300-CLAMP-VITAL-FIELDS" TO PARA-NAME.
018800           IF VTL-HEART-RATE < WS-HR-LOW
018900               MOVE WS-HR-LOW TO VTL-HEART-RATE.
019000           IF VTL-HEART-RATE > WS-HR-HIGH
019100               MOVE WS-HR-HIGH TO VTL-HEART-RATE.
019200
019300           IF VTL-RESP-RATE < WS-RR-LOW
019400               MOVE WS-RR-LOW TO VTL-RESP-RATE.
019500           IF VTL-RESP-RATE > WS-RR-HIGH
019600               MOVE WS-RR-HIGH TO VTL-RESP-RATE.
019700
019800           IF VTL-BODY-TEMP < WS-TEMP-LOW
019900               MOVE WS-TEMP-LOW TO VTL-BODY-TEMP.
020000           IF VTL-BODY-TEMP > WS-TEMP-HIGH
020100               MOVE WS-TEMP-HIGH TO VTL-BODY-TEMP.
020200
020300           IF VTL-SPO2 < WS-SPO2-LOW
020400               MOVE WS-SPO2-LOW TO VTL-SPO2.
020500           IF VTL-SPO2 > WS-SPO2-HIGH
020600               MOVE WS-SPO2-HIGH TO VTL-SPO2.
020700
020800           IF VTL-SYSTOLIC-BP < WS-SYSTOLIC-LOW
020900               MOVE WS-SYSTOLIC-LOW TO VTL-SYSTOLIC-BP.
021000           IF VTL-SYSTOLIC-BP > WS-SYSTOLIC-HIGH
021100               MOVE WS-SYSTOLIC-HIGH TO VTL-SYSTOLIC-BP.
021200
021300           IF VTL-DIASTOLIC-BP < WS-DIASTOLIC-LOW
021400               MOVE WS-DIASTOLIC-LOW TO VTL-DIASTOLIC-BP.
021500           IF VTL-DIASTOLIC-BP > WS-DIASTOLIC-HIGH
021600               MOVE WS-DIASTOLIC-HIGH TO VTL-DIASTOLIC-BP.
021700       300-EXIT.
021800           EXIT.
021900
022000       350-FORCE-SYSTOLIC-SPREAD.
022100           MOVE "350-FORCE-SYSTOLIC-SPREAD" TO PARA-NAME.
022200           IF VTL-SYSTOLIC-BP NOT > VTL-DIASTOLIC-BP
022300               COMPUTE VTL-SYSTOLIC-BP = VTL-DIASTOLIC-BP + 20
022400               ADD +1 TO SPREAD-FORCED-COUNT.
022500       350-EXIT.
022600           EXIT.
022700
022800       400-COMPUTE-DERIVED-METRICS.
022900           MOVE "400-COMPUTE-DERIVED-METRICS" TO PARA-NAME.
023000           COMPUTE VTL-PULSE-PRESSURE =
023100               VTL-SYSTOLIC-BP - VTL-DIASTOLIC-BP.
023200           COMPUTE VTL-MAP ROUNDED =
023300               VTL-DIASTOLIC-BP + (VTL-PULSE-PRESSURE / 3).
023400       400-EXIT.
023500           EXIT.
023600
023700       700-WRITE-VITALS-OUT.
023800           WRITE VITALS-OUT-REC FROM VITALS-RECORD.
023900           ADD +1 TO RECORDS-WRITTEN.
024000       700-EXIT.
024100           EXIT.
024200
024300       800-OPEN-FILES.
024400           MOVE "800-OPEN-FILES" TO PARA-NAME.
024500           OPEN INPUT RAW-VITALS.
024600           OPEN OUTPUT VITALS-OUT, SYSOUT.
024700       800-EXIT.
024800           EXIT.
024900
025000       850-CLOSE-FILES.
025100           MOVE "850-CLOSE-FILES" TO PARA-NAME.
025200           CLOSE RAW-VITALS, VITALS-OUT, SYSOUT.
025300       850-EXIT.
025400           EXIT.
025500
025600       900-READ-RAW-VITALS.
025700           READ RAW-VITALS INTO VITALS-RECORD
025800               AT END MOVE "N" TO MORE-DATA-SW
025900               GO TO 900-EXIT
026000           END-READ.
026100           ADD +1 TO RECORDS-READ.
026200       900-EXIT.
026300           EXIT.
026400
026500       999-CLEANUP.
026600           MOVE "999-CLEANUP" TO PARA-NAME.
026700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026800           DISPLAY "** READINGS READ **".
026900           DISPLAY RECORDS-READ.
027000           DISPLAY "** READINGS WRITTEN **".
027100           DISPLAY RECORDS-WRITTEN.
027200           DISPLAY "** SYSTOLIC SPREAD FORCED **".
027300           DISPLAY SPREAD-FORCED-COUNT.
027400           DISPLAY "******** NORMAL END OF JOB VTLEDIT ********".
027500       999-EXIT.
027600           EXIT.
027700
027800       1000-ABEND-RTN.
027900           WRITE SYSOUT-REC FROM ABEND-REC.
028000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028100           DISPLAY "*** ABNORMAL END OF JOB-VTLEDIT ***" UPON CONSOLE.
028200           DIVIDE ZERO-VAL INTO ONE-VAL.
