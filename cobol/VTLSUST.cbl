000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  VTLSUST.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/10/89.
000700       DATE-COMPILED. 03/10/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*    VTLSUST - SUSTAINED-CONDITION TEST                          *
001200*                                                                *
001300*    CALLED BY VTLRISK ONCE PER VITAL, PER DIRECTION, TO TEST    *
001400*    WHETHER A LIST OF READINGS IS SUSTAINED BEYOND A GIVEN      *
001500*    THRESHOLD.  A CONDITION IS SUSTAINED WHEN THE MEAN OF THE   *
001600*    VALUES IS STRICTLY BEYOND THE THRESHOLD *AND* AT LEAST 40   *
001700*    PERCENT OF THE INDIVIDUAL READINGS ARE STRICTLY BEYOND IT.  *
001800*    ALSO HANDS BACK THE WHOLE-NUMBER PERCENT BEYOND THRESHOLD   *
001900*    FOR USE IN THE SIGNAL DESCRIPTION TEXT.                     *
002000*                                                                *
002100*    SAME ROUTINE SERVICES ALL FIVE VITALS -- HEART RATE, SPO2,  *
002200*    SYSTOLIC, DIASTOLIC, RESP RATE AND TEMPERATURE -- SO THE    *
002300*    RULE ONLY LIVES IN ONE PLACE.                               *
002400******************************************************************
002500*    MAINTENANCE HISTORY                                        *
002600*    ----------------------------------------------------------  *
002700*    03/10/89  JS   ORIGINAL PROGRAM.                            *031089JS*
002800*    08/02/91  RBW  CORRECTED THE 40 PERCENT TEST -- WAS USING   *080291RB*
002900*                   ROUNDED PERCENT INSTEAD OF THE RAW COUNT,    *080291RB*
003000*                   WHICH LET A FEW BORDERLINE PATIENTS SLIP     *080291RB*
003100*                   THROUGH AS NOT SUSTAINED.  TICKET VTL-0047.  *080291RB*
003200*    05/14/94  KLM  ADDED SUST-HDR-ONLY-VIEW REDEFINE FOR A      *051494KL*
003300*                   SHORT TRACE LINE -- FULL 500-ENTRY TABLE     *051494KL*
003400*                   WAS FLOODING THE SYSOUT ON LARGE PATIENTS.   *051494KL*
003500*    01/09/99  JS   Y2K REVIEW -- NO DATE FIELDS PASSED TO THIS  *010999JS*
003600*                   ROUTINE.  NO CHANGE REQUIRED.                *010999JS*
003650*    02/11/02  AWT  ADDED SUST-COUNT-ONLY-VIEW REDEFINE SO A      *021102AW*
003660*                   CALLING PROGRAM'S CLEANUP TRACE CAN CHECK     *021102AW*
003670*                   SUST-VALUE-COUNT WITHOUT QUALIFYING THROUGH   *021102AW*
003680*                   THE FULL 500-ENTRY TABLE.  TICKET VTL-0077.   *021102AW*
003700******************************************************************
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-390.
004200       OBJECT-COMPUTER. IBM-390.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM.
004500       INPUT-OUTPUT SECTION.
004600
004700       DATA DIVISION.
004800       FILE SECTION.
004900
005000       WORKING-STORAGE SECTION.
005100       01  WS-WORK-FIELDS.
005200           05  WS-SUM-OF-VALUES        PIC S9(7)V99 COMP-3.
005300           05  WS-COUNT-BEYOND         PIC 9(05) COMP.
005400           05  WS-RUNNING-IDX          PIC 9(05) COMP.
005500
005600******************************************************************
005700*    SHOP TRACE HABIT -- LETS 999-CLEANUP IN THE CALLING PROGRAM *
005800*    DISPLAY THE THREE WORKING COUNTERS AS A SINGLE LINE WHEN    *
005900*    A PATIENT'S RESULT LOOKS SUSPICIOUS, WITHOUT THREE DISPLAY  *
006000*    STATEMENTS.                                                 *
006100******************************************************************
006200       01  WS-WORK-FIELDS-DUMP REDEFINES WS-WORK-FIELDS.
006300           05  FILLER                  PIC X(13).
006400
006500       LINKAGE SECTION.
006600       01  SUST-TEST-REC.
006700           05  SUST-DIRECTION-SW       PIC X(01).
006800               88  SUST-DIRECTION-GREATER    VALUE "G".
006900               88  SUST-DIRECTION-LESS       VALUE "L".
007000           05  SUST-THRESHOLD          PIC S9(3)V99 COMP-3.
007100           05  SUST-VALUE-COUNT        PIC 9(05) COMP.
007200           05  SUST-VALUE-TABLE OCCURS 500 TIMES
007300                                       PIC S9(3)V99 COMP-3.
007400           05  SUST-MEAN-OUT           PIC S9(3)V99 COMP-3.
007500           05  SUST-PERCENT-OUT        PIC 9(03) COMP.
007600           05  SUST-SUSTAINED-FLAG     PIC X(01).
007700               88  SUST-IS-SUSTAINED   VALUE "Y".
007800               88  SUST-NOT-SUSTAINED  VALUE "N".
007900
008000******************************************************************
008100*    SHORT TRACE VIEW -- DIRECTION AND THRESHOLD ONLY.  SEE      *051494KL*
008200*    CHANGE LOG ABOVE, 05/14/94.                                 *051494KL*
008300******************************************************************
008400       01  SUST-HDR-ONLY-VIEW REDEFINES SUST-TEST-REC.
008500           05  SUST-HDR-DIRECTION      PIC X(01).
008600           05  SUST-HDR-THRESHOLD      PIC S9(3)V99 COMP-3.
008700           05  FILLER                  PIC X(1510).
008710
008720******************************************************************
008730*    COUNT-ONLY VIEW -- LETS 999-CLEANUP IN THE CALLING PROGRAM   *
008740*    CHECK SUST-VALUE-COUNT WITHOUT QUALIFYING THROUGH THE FULL   *
008750*    500-ENTRY TABLE WHEN IT IS JUST LOGGING HOW MANY READINGS    *
008760*    WERE PASSED IN ON THIS CALL.                                 *
008770******************************************************************
008780       01  SUST-COUNT-ONLY-VIEW REDEFINES SUST-TEST-REC.
008790           05  FILLER                  PIC X(04).
008800           05  SUST-COV-VALUE-COUNT    PIC 9(05) COMP.
008810           05  FILLER                  PIC X(1507).
008820
008900       01  RETURN-CD                   PIC 9(4) COMP.
009000
009100       PROCEDURE DIVISION USING SUST-TEST-REC, RETURN-CD.
009200           MOVE "N" TO SUST-SUSTAINED-FLAG.
009300           MOVE ZERO TO SUST-MEAN-OUT, SUST-PERCENT-OUT.
009400           IF SUST-VALUE-COUNT = ZERO
009500               MOVE ZERO TO RETURN-CD
009600               GOBACK.
009700
009800           PERFORM 100-COMPUTE-MEAN-AND-COUNT THRU 100-EXIT.
009900           PERFORM 200-DETERMINE-SUSTAINED THRU 200-EXIT.
010000           MOVE ZERO TO RETURN-CD.
010100           GOBACK.
010200
010300       100-COMPUTE-MEAN-AND-COUNT.
010400           MOVE ZERO TO WS-SUM-OF-VALUES, WS-COUNT-BEYOND.
010500           PERFORM 150-ACCUM-ONE-VALUE THRU 150-EXIT
010600               VARYING WS-RUNNING-IDX FROM 1 BY 1
010700               UNTIL WS-RUNNING-IDX > SUST-VALUE-COUNT.
010800
010900           COMPUTE SUST-MEAN-OUT ROUNDED =
011000               WS-SUM-OF-VALUES / SUST-VALUE-COUNT.
011100           COMPUTE SUST-PERCENT-OUT ROUNDED =
011200               (WS-COUNT-BEYOND * 100) / SUST-VALUE-COUNT.
011300       100-EXIT.
011400           EXIT.
011500
011600*    TICKET VTL-0047 -- COMPARE THE RAW COUNT, NOT THE ROUNDED   *080291RB*
011700*    PERCENT, AGAINST THE 40 PERCENT LINE.                      *080291RB*
011800       150-ACCUM-ONE-VALUE.
011900           ADD SUST-VALUE-TABLE(WS-RUNNING-IDX) TO WS-SUM-OF-VALUES.
012000           IF SUST-DIRECTION-GREATER AND
012100              SUST-VALUE-TABLE(WS-RUNNING-IDX) > SUST-THRESHOLD
012200               ADD +1 TO WS-COUNT-BEYOND.
012300           IF SUST-DIRECTION-LESS AND
012400              SUST-VALUE-TABLE(WS-RUNNING-IDX) < SUST-THRESHOLD
012500               ADD +1 TO WS-COUNT-BEYOND.
012600       150-EXIT.
012700           EXIT.
012800
012900       200-DETERMINE-SUSTAINED.
013000           IF SUST-DIRECTION-GREATER AND SUST-MEAN-OUT > SUST-THRESHOLD
013100               IF (WS-COUNT-BEYOND * 100) >=
013200                   (SUST-VALUE-COUNT * 40)
013300                   MOVE "Y" TO SUST-SUSTAINED-FLAG.
013400           IF SUST-DIRECTION-LESS AND SUST-MEAN-OUT < SUST-THRESHOLD
013500               IF (WS-COUNT-BEYOND * 100) >=
013600                   (SUST-VALUE-COUNT * 40)
013700                   MOVE "Y" TO SUST-SUSTAINED-FLAG.
013800       200-EXIT.
013900           EXIT.
