000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  VTLCALL.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/15/89.
000700       DATE-COMPILED. 03/15/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*    VTLCALL - NOTIFICATION CALL-LOG RECORD BUILDER               *
001200*                                                                *
001300*    CALLED BY VTLRISK ONCE A PATIENT'S SUMMARY TEXT HAS PASSED   *
001400*    VTLVALD.  ASSIGNS THE CALL ID, MAPS THE TELEPHONE CARRIER'S  *
001500*    STATUS WORD ONTO OUR OWN CALL-LOG STATUS CODES, AND BUILDS   *
001600*    THE COMPLETED CALL-LOG-REC THAT VTLRISK WRITES TO CALL-LOG.  *
001700*                                                                *
001800*    ALL NOTIFICATION CALLS IN THIS BATCH RUN FOR A FIXED 120     *
001900*    SECONDS (TWO MINUTES) -- SEE 300-BUILD-CALL-LOG-REC.         *
002000******************************************************************
002100*    MAINTENANCE HISTORY                                        *
002200*    ----------------------------------------------------------  *
002300*    03/15/89  JS   ORIGINAL PROGRAM.                            *031589JS*
002400*    02/04/93  RBW  CARRIER BEGAN SENDING "NO-ANSWER" IN ADDITION *020493RB*
002500*                   TO "BUSY" AND "FAILED" -- ADDED TO THE        *020493RB*
002600*                   FAILED-STATUS EVALUATE BRANCH.  TICKET        *020493RB*
002700*                   VTL-0061.                                    *020493RB*
002800*    09/23/96  AWT  CARRIER SWITCHED TO A NEW GATEWAY THAT SENDS  *092396AW*
002900*                   "CANCELED" (ONE L) INSTEAD OF "CANCELLED" --  *092396AW*
003000*                   ADDED AS ANOTHER FAILED-STATUS SYNONYM.       *092396AW*
003100*    01/11/99  JS   Y2K REVIEW -- COMPLETED-TS CARRY ARITHMETIC   *011199JS*
003200*                   USES 2-DIGIT YEAR UNCHANGED BY THE ADD; NO    *011199JS*
003300*                   CHANGE REQUIRED.  DAY-OF-MONTH ROLLOVER AT    *011199JS*
003400*                   MIDNIGHT IS STILL NOT HANDLED -- SEE NOTE AT  *011199JS*
003500*                   300-BUILD-CALL-LOG-REC.  LOW RISK: NOTIFICATION*011199JS*
003600*                   CALLS ARE PLACED DURING DAY SHIFT ONLY.       *011199JS*
003650*    05/30/02  KLM  REVIEWED THE CARRIER STATUS WORD LIST AGAINST  *053002KL*
003660*                   THE GATEWAY'S CURRENT SPEC SHEET AT REQUEST OF *053002KL*
003670*                   THE TELEPHONY VENDOR'S ACCOUNT TEAM -- ALL     *053002KL*
003680*                   SYNONYMS STILL MATCH.  NO CHANGE REQUIRED.     *053002KL*
003690*                   TICKET VTL-0079.                               *053002KL*
003700******************************************************************
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-390.
004200       OBJECT-COMPUTER. IBM-390.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM.
004500       INPUT-OUTPUT SECTION.
004600
004700       DATA DIVISION.
004800       FILE SECTION.
004900
005000       WORKING-STORAGE SECTION.
005100       01  WS-SEQ-DISPLAY              PIC 9(08).
005200
005300       01  WS-UPPER-CARRIER-STATUS     PIC X(12).
005400
005500       01  WS-TIME-CARRY-FIELDS.
005600           05  WS-TOTAL-MINUTES        PIC 9(04) COMP.
005700           05  WS-TOTAL-HOURS          PIC 9(04) COMP.
005800           05  WS-HOURS-CARRY          PIC 9(02) COMP.
005900           05  WS-DAYS-CARRY           PIC 9(02) COMP.
006000******************************************************************
006100*    SHOP TRACE HABIT -- SEE VTLSUST'S WS-WORK-FIELDS-DUMP.  THE  *
006200*    TWO TIMESTAMP-BREAKDOWN REDEFINES BROUGHT IN BY COPY         *
006300*    CALLOGRC BELOW GIVE THIS PROGRAM ITS OTHER TWO REDEFINES.    *
006400******************************************************************
006500       01  WS-TIME-CARRY-FIELDS-DUMP REDEFINES WS-TIME-CARRY-FIELDS.
006600           05  FILLER                  PIC X(08).
006700
006800       COPY CALLOGRC.
006900
007000       LINKAGE SECTION.
007100       01  CALR-REQUEST-REC.
007200           05  CALR-PATIENT-ID         PIC X(12).
007300           05  CALR-RISK-LEVEL         PIC X(08).
007400           05  CALR-CARRIER-STATUS     PIC X(12).
007500           05  CALR-CREATED-TS         PIC X(14).
007600           05  CALR-SEQUENCE-NBR       PIC 9(08) COMP.
007700
007800       PROCEDURE DIVISION USING CALR-REQUEST-REC, CALL-LOG-REC.
007900           PERFORM 100-GENERATE-CALL-ID THRU 100-EXIT.
008000           PERFORM 200-MAP-CALL-STATUS THRU 200-EXIT.
008100           PERFORM 300-BUILD-CALL-LOG-REC THRU 300-EXIT.
008200           GOBACK.
008300
008400       100-GENERATE-CALL-ID.
008500           MOVE CALR-SEQUENCE-NBR TO WS-SEQ-DISPLAY.
008600           STRING "CALL_" DELIMITED BY SIZE
008700                  WS-SEQ-DISPLAY DELIMITED BY SIZE
008800                  INTO CLR-CALL-ID.
008900       100-EXIT.
009000           EXIT.
009100
009200*    MAPS THE CARRIER'S STATUS WORD ONTO OUR CALL-LOG STATUS      *
009300*    CODES.  SEE CHANGE LOG 02/04/93 AND 09/23/96 FOR THE TWO     *020493RB*
009400*    SYNONYMS THAT WERE ADDED TO THE FAILED BRANCH.               *092396AW*
009500       200-MAP-CALL-STATUS.
009600           MOVE CALR-CARRIER-STATUS TO WS-UPPER-CARRIER-STATUS.
009700           INSPECT WS-UPPER-CARRIER-STATUS CONVERTING
009800               "abcdefghijklmnopqrstuvwxyz" TO
009900               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010000
010100           EVALUATE WS-UPPER-CARRIER-STATUS
010200               WHEN "QUEUED      "
010300                   MOVE "QUEUED      " TO CLR-CALL-STATUS
010400               WHEN "RINGING     "
010500                   MOVE "INITIATED   " TO CLR-CALL-STATUS
010600               WHEN "IN-PROGRESS "
010700                   MOVE "IN-PROGRESS " TO CLR-CALL-STATUS
010800               WHEN "COMPLETED   "
010900                   MOVE "COMPLETED   " TO CLR-CALL-STATUS
011000               WHEN "BUSY        "
011100               WHEN "NO-ANSWER   "
011200               WHEN "FAILED      "
011300               WHEN "CANCELED    "
011400                   MOVE "FAILED      " TO CLR-CALL-STATUS
011500               WHEN OTHER
011600                   MOVE "UNKNOWN     " TO CLR-CALL-STATUS
011700           END-EVALUATE.
011800       200-EXIT.
011900           EXIT.
012000
012100*    EVERY NOTIFICATION CALL IN THIS BATCH RUNS A FIXED 120        *
012200*    SECONDS.  120 SECONDS IS EXACTLY 2 MINUTES, SO THE SECOND     *
012300*    FIELD NEVER CHANGES -- ONLY MINUTE/HOUR/DAY CAN CARRY.        *
012400*    NOTE (SEE CHANGE LOG 01/11/99): DAY-OF-MONTH ROLLOVER AT      *
012500*    MIDNIGHT IS NOT HANDLED.  CLR-CMP-DAY SIMPLY GETS THE CARRY   *
012600*    ADDED TO CLR-CRT-DAY, WHICH WOULD BE WRONG FOR A CALL PLACED  *
012700*    IN THE LAST TWO MINUTES OF A CALENDAR MONTH.                  *
012800       300-BUILD-CALL-LOG-REC.
012900           MOVE CALR-PATIENT-ID TO CLR-PATIENT-ID.
013000           MOVE CALR-RISK-LEVEL TO CLR-RISK-LEVEL.
013100           MOVE 120 TO CLR-DURATION-SECS.
013200           MOVE CALR-CREATED-TS TO CLR-CREATED-TS.
013300
013400           COMPUTE WS-TOTAL-MINUTES = CLR-CRT-MINUTE + 2.
013500           COMPUTE WS-HOURS-CARRY = WS-TOTAL-MINUTES / 60.
013600           COMPUTE CLR-CMP-MINUTE = WS-TOTAL-MINUTES -
013700               (WS-HOURS-CARRY * 60).
013800
013900           COMPUTE WS-TOTAL-HOURS = CLR-CRT-HOUR + WS-HOURS-CARRY.
014000           COMPUTE WS-DAYS-CARRY = WS-TOTAL-HOURS / 24.
014100           COMPUTE CLR-CMP-HOUR = WS-TOTAL-HOURS -
014200               (WS-DAYS-CARRY * 24).
014300
014400           MOVE CLR-CRT-SECOND TO CLR-CMP-SECOND.
014500           MOVE CLR-CRT-YEAR TO CLR-CMP-YEAR.
014600           MOVE CLR-CRT-MONTH TO CLR-CMP-MONTH.
014700           COMPUTE CLR-CMP-DAY = CLR-CRT-DAY + WS-DAYS-CARRY.
014800       300-EXIT.
014900           EXIT.
