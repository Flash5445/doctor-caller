000100******************************************************************
000200*    COPYBOOK    -  VITALREC                                    *
000300*    DESCRIPTION -  ONE TIME-STAMPED PATIENT VITAL SIGN READING  *
000400*                   AS RECEIVED FROM THE BEDSIDE MONITORING      *
000500*                   FEED.  SAME LAYOUT IS USED FOR THE RAW       *
000600*                   (UNVALIDATED) AND THE VALIDATED READING      *
000700*                   FILES -- ONLY THE CONTENTS OF THE NUMERIC    *
000800*                   FIELDS DIFFER, NOT THE PICTURE CLAUSES.      *
000900******************************************************************
001000*    MAINTENANCE HISTORY                                        *
001100*    ----------------------------------------------------------  *
001200*    06/09/89  RBW  ORIGINAL COPYBOOK FOR VITALS MONITORING      *
001300*                   PROJECT, PATTERNED AFTER THE PATDALY LAYOUT. *
001400*    03/14/91  RBW  ADDED VTL-READING-TS-BRKDWN REDEFINES SO     *
001500*                   REPORT PROGRAMS CAN PRINT HH:MM:SS WITHOUT   *
001600*                   A SEPARATE UNSTRING EVERY TIME.              *
001700*    11/02/93  KLM  ADDED VTL-MALE-PATIENT/VTL-FEMALE-PATIENT    *
001800*                   CONDITION NAMES -- REQUESTED BY QA SO EDITS  *
001900*                   DID NOT HAVE TO HARD-CODE LITERALS.          *
002000*    01/08/99  JS   Y2K -- CONFIRMED VTL-RDG-YEAR IS ALREADY A   *991       *
002100*                   FULL 4-DIGIT FIELD.  NO CHANGE REQUIRED.     *
002200******************************************************************
002300 01  VITALS-RECORD.
002400     05  VTL-PATIENT-ID              PIC X(12).
002500     05  VTL-READING-TS              PIC X(14).
002600     05  VTL-READING-TS-BRKDWN REDEFINES VTL-READING-TS.
002700         10  VTL-RDG-YEAR            PIC 9(04).
002800         10  VTL-RDG-MONTH           PIC 9(02).
002900         10  VTL-RDG-DAY             PIC 9(02).
003000         10  VTL-RDG-HOUR            PIC 9(02).
003100         10  VTL-RDG-MINUTE          PIC 9(02).
003200         10  VTL-RDG-SECOND          PIC 9(02).
003300     05  VTL-HEART-RATE              PIC S9(3)V9.
003400     05  VTL-RESP-RATE               PIC S9(3)V9.
003500     05  VTL-BODY-TEMP               PIC S9(2)V99.
003600     05  VTL-SPO2                    PIC S9(3)V99.
003700     05  VTL-SYSTOLIC-BP             PIC S9(3).
003800     05  VTL-DIASTOLIC-BP            PIC S9(3).
003900     05  VTL-AGE                     PIC 9(3).
004000     05  VTL-GENDER                  PIC X(6).
004100         88  VTL-MALE-PATIENT        VALUE "MALE  ".
004200         88  VTL-FEMALE-PATIENT      VALUE "FEMALE".
004300     05  VTL-PULSE-PRESSURE          PIC S9(3)V99.
004400     05  VTL-MAP                     PIC S9(3)V99.
004500     05  FILLER                      PIC X(12).
004600*
004700******************************************************************
004800*    KEY-ONLY REDEFINE OF THE ABOVE -- USED WHEN ALL A PARAGRAPH *
004900*    NEEDS TO DO IS COMPARE THE CONTROL-BREAK KEY, NOT MOVE THE  *
005000*    WHOLE RECORD.  SAVES A FEW CYCLES ON THE BIG VITALS-IN RUN. *
005100******************************************************************
005200 01  VITALS-RECORD-KEY REDEFINES VITALS-RECORD.
005300     05  VTL-KEY-PATIENT-ID          PIC X(12).
005400     05  FILLER                      PIC X(68).
