000100******************************************************************
000200*    COPYBOOK    -  SIGNLWRK                                     *
000300*    DESCRIPTION -  WORKING-STORAGE TABLE OF ABNORMAL-VITAL      *
000400*                   SIGNALS FOR THE PATIENT CURRENTLY AT THE     *
000500*                   CONTROL BREAK IN VTLRISK.  THE FIVE-VITAL    *
000600*                   ANALYSIS PARAGRAPHS (400 THRU 440) EACH      *
000700*                   LOAD AT MOST ONE ENTRY, IN VITAL ORDER, SO   *
000800*                   THE TABLE NEVER NEEDS COMPRESSING.           *
000900******************************************************************
001000*    MAINTENANCE HISTORY                                        *
001100*    ----------------------------------------------------------  *
001200*    09/11/90  RBW  ORIGINAL COPYBOOK.                           *
001300*    04/06/95  KLM  ADDED SIGNAL-SEVERITY-VIEW REDEFINE SO THE   *
001400*                   450-AGGREGATE-RISK-LEVEL PARAGRAPH CAN       *
001500*                   SCAN FOR AN EXTREME SEVERITY WITHOUT         *
001600*                   QUALIFYING THE VITAL-NAME AND DESCRIPTION    *
001700*                   PORTIONS OF EACH ENTRY.                      *
001800******************************************************************
001900 01  SIGNAL-TABLE.
002000     05  SGN-ENTRY OCCURS 5 TIMES INDEXED BY SGN-IDX.
002100         10  SGN-SEVERITY            PIC X(07).
002200             88  SGN-MILD            VALUE "MILD   ".
002300             88  SGN-EXTREME         VALUE "EXTREME".
002400         10  SGN-VITAL-NAME          PIC X(16).
002500         10  SGN-DESCRIPTION         PIC X(120).
002600     05  FILLER                      PIC X(05).
002700*
002800******************************************************************
002900*    SEVERITY-ONLY VIEW OF THE SAME FIVE ENTRIES -- USED BY      *
003000*    450-AGGREGATE-RISK-LEVEL.                                   *
003100******************************************************************
003200 01  SIGNAL-SEVERITY-VIEW REDEFINES SIGNAL-TABLE.
003300     05  SGN-SEV-ENTRY OCCURS 5 TIMES.
003400         10  SGN-SEV-ONLY            PIC X(07).
003500         10  FILLER                  PIC X(136).
