000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  VTLRISK.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 03/22/89.
000600       DATE-COMPILED. 03/22/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE MAIN DRIVER FOR THE VITALS MONITORING      *
001300*          BATCH SUITE.  IT READS THE VALIDATED READINGS FILE     *
001400*          PRODUCED BY VTLEDIT, ACCUMULATES EACH PATIENT'S        *
001500*          READINGS AT A CONTROL BREAK ON PATIENT-ID, RUNS THE    *
001600*          FIVE-VITAL ABNORMALITY ANALYSES (EACH VIA THE SHARED   *
001700*          VTLSUST SUSTAINED-CONDITION SUBROUTINE), AGGREGATES    *
001800*          AN OVERALL RISK LEVEL, CLASSIFIES THE TREND, BUILDS    *
001900*          AND VALIDATES A PATIENT SUMMARY (VIA VTLVALD), LOGS A  *
002000*          NOTIFICATION CALL FOR EVERY PATIENT WHOSE SUMMARY      *
002100*          VALIDATES (VIA VTLCALL), AND PRINTS THE PATIENT VITALS *
002200*          MONITORING REPORT.                                    *
002300*                                                                *
002400*          UNLIKE THE EDIT STEP (VTLEDIT), THIS PROGRAM DOES NOT  *
002500*          ABEND ON AN EMPTY INPUT FILE -- A RUN WITH ZERO        *
002600*          READINGS IS A VALID (IF UNINTERESTING) RUN AND JUST    *
002700*          PRODUCES A REPORT WITH ZERO GRAND TOTALS.              *
002800******************************************************************
002900*
003000*          INPUT FILE              -   VITALS-IN
003100*
003200*          OUTPUT FILES PRODUCED   -   ASSESS-OUT, CALL-LOG,
003300*                                      REPORT
003400*
003500*          SUBPROGRAMS CALLED      -   VTLSUST, VTLVALD, VTLCALL
003600*
003700*          DUMP FILE               -   SYSOUT
003800*
003900******************************************************************
004000*    MAINTENANCE HISTORY                                        *
004100*    ----------------------------------------------------------  *
004200*    03/22/89  JS   ORIGINAL PROGRAM.                            *032289JS*
004300*    09/14/90  RBW  PAGE HEADING DATE WAS COMING UP BLANK ON A    *091490RB*
004400*                   ZERO-READING RUN -- NOW STAMPED FROM THE      *091490RB*
004500*                   FIRST READING ON THE FILE INSTEAD OF FROM     *091490RB*
004600*                   THE SYSTEM CLOCK, SO A RERUN OF THE SAME       *091490RB*
004700*                   INPUT ALWAYS PRODUCES AN IDENTICAL HEADING.   *091490RB*
004800*                   TICKET VTL-0044.                             *091490RB*
004900*    11/18/93  KLM  SIGNAL-TABLE WAS BEING LEFT OVER FROM THE     *111893KL*
005000*                   PRIOR PATIENT WHEN A PATIENT HAD ZERO         *111893KL*
005100*                   SIGNALS OF THEIR OWN -- 200-NEW-PATIENT-RTN   *111893KL*
005200*                   NOW RE-INITIALIZES SIGNAL-TABLE EVERY BREAK.  *111893KL*
005300*                   TICKET VTL-0057.                             *111893KL*
005400*    01/15/99  JS   Y2K REVIEW -- VTL-READING-TS AND ALL REPORT   *011599JS*
005500*                   DATE FIELDS ARE ALREADY FULL 4-DIGIT YEARS.   *011599JS*
005600*                   NO CHANGE REQUIRED.                          *011599JS*
005620*    04/02/01  DMP  760-WRITE-VITAL-STAT-LINE REWRITTEN TO DRIVE  *040201DM*
005630*                   OFF ASR-VITAL-STAT(IDX) THROUGH THE TABLE     *040201DM*
005640*                   VIEW ADDED TO ASSESSRC BACK IN 1992, AS THE   *040201DM*
005650*                   COPYBOOK'S OWN CHANGE LOG SAID IT WOULD BE --  *040201DM*
005660*                   THE SIX HARDCODED MOVE/WRITE BLOCKS HAD NEVER *040201DM*
005670*                   BEEN CONVERTED.  TICKET VTL-0073.             *040201DM*
005700******************************************************************
005800
005900       ENVIRONMENT DIVISION.
006000       CONFIGURATION SECTION.
006100       SOURCE-COMPUTER. IBM-390.
006200       OBJECT-COMPUTER. IBM-390.
006300       SPECIAL-NAMES.
006400           C01 IS NEXT-PAGE.
006500       INPUT-OUTPUT SECTION.
006600       FILE-CONTROL.
006700           SELECT SYSOUT
006800           ASSIGN TO UT-S-SYSOUT
006900             ORGANIZATION IS SEQUENTIAL.
007000
007100           SELECT VITALS-IN
007200           ASSIGN TO UT-S-VTLIN
007300             ACCESS MODE IS SEQUENTIAL
007400             FILE STATUS IS IFCODE.
007500
007600           SELECT ASSESS-OUT
007700           ASSIGN TO UT-S-ASSESS
007800             ACCESS MODE IS SEQUENTIAL
007900             FILE STATUS IS OFCODE1.
008000
008100           SELECT CALL-LOG
008200           ASSIGN TO UT-S-CALLOG
008300             ACCESS MODE IS SEQUENTIAL
008400             FILE STATUS IS OFCODE2.
008500
008600           SELECT REPORT
008700           ASSIGN TO UT-S-RPTOUT
008800             ACCESS MODE IS SEQUENTIAL
008900             FILE STATUS IS OFCODE3.
009000
009100       DATA DIVISION.
009200       FILE SECTION.
009300       FD  SYSOUT
009400           RECORDING MODE IS F
009500           LABEL RECORDS ARE STANDARD
009600           RECORD CONTAINS 130 CHARACTERS
009700           BLOCK CONTAINS 0 RECORDS
009800           DATA RECORD IS SYSOUT-REC.
009900       01  SYSOUT-REC  PIC X(130).
010000
010100      ****** SORTED BY PATIENT-ID, READING-TS ASCENDING -- SEE
010200      ****** 100-MAINLINE FOR THE CONTROL BREAK ON PATIENT-ID.
010300       FD  VITALS-IN
010400           RECORDING MODE IS F
010500           LABEL RECORDS ARE STANDARD
010600           RECORD CONTAINS 80 CHARACTERS
010700           BLOCK CONTAINS 0 RECORDS
010800           DATA RECORD IS VITALS-IN-REC.
010900       01  VITALS-IN-REC PIC X(80).
011000
011100       FD  ASSESS-OUT
011200           RECORDING MODE IS F
011300           LABEL RECORDS ARE STANDARD
011400           RECORD CONTAINS 140 CHARACTERS
011500           BLOCK CONTAINS 0 RECORDS
011600           DATA RECORD IS ASSESS-OUT-REC.
011700       01  ASSESS-OUT-REC PIC X(140).
011800
011900       FD  CALL-LOG
012000           RECORDING MODE IS F
012100           LABEL RECORDS ARE STANDARD
012200           RECORD CONTAINS 90 CHARACTERS
012300           BLOCK CONTAINS 0 RECORDS
012400           DATA RECORD IS CALL-LOG-OUT-REC.
012500       01  CALL-LOG-OUT-REC PIC X(90).
012600
012700       FD  REPORT
012800           RECORDING MODE IS F
012900           LABEL RECORDS ARE STANDARD
013000           RECORD CONTAINS 132 CHARACTERS
013100           BLOCK CONTAINS 0 RECORDS
013200           DATA RECORD IS RPT-REC.
013300       01  RPT-REC  PIC X(132).
013400
013500       WORKING-STORAGE SECTION.
013600
013700       01  FILE-STATUS-CODES.
013800           05  IFCODE                  PIC X(02).
013900               88  NO-MORE-INPUT-CD    VALUE "10".
014000           05  OFCODE1                 PIC X(02).
014100           05  OFCODE2                 PIC X(02).
014200           05  OFCODE3                 PIC X(02).
014250           05  FILLER                  PIC X(02).
014300
014400      ** WORKING COPY OF THE CURRENT INPUT READING -- READ INTO.
014500       COPY VITALREC.
014600
014700      ** ONE OUTPUT RECORD PER PATIENT CONTROL BREAK -- BUILT IN
014800      ** PLACE AND WRITTEN FROM AT 790-WRITE-ASSESS-OUT.
014900       COPY ASSESSRC.
015000
015100      ** ONE OUTPUT RECORD PER NOTIFICATION CALL -- BUILT BY
015200      ** VTLCALL AND WRITTEN FROM AT 520-BUILD-CALL-LOG.
015300       COPY CALLOGRC.
015400
015500      ** UP TO FIVE ABNORMAL-VITAL SIGNALS FOR THE PATIENT
015600      ** CURRENTLY AT THE CONTROL BREAK.
015700       COPY SIGNLWRK.
015800
015900       01  WS-SAVE-KEY-FIELDS.
016000           05  WS-SAVE-PATIENT-ID      PIC X(12).
016100           05  WS-SAVE-AGE             PIC 9(03).
016200           05  WS-SAVE-GENDER          PIC X(06).
016250           05  FILLER                  PIC X(03).
016300
016400      ** ONE ENTRY PER READING FOR THE PATIENT CURRENTLY AT THE
016500      ** CONTROL BREAK.  SAME 500-ENTRY SIZING AS VTLSUST'S
016600      ** SUST-VALUE-TABLE, SINCE THESE ARRAYS FEED IT DIRECTLY.
016700       01  WS-PATIENT-READING-TABLE.
016800           05  WS-RDG-HR   OCCURS 500 TIMES PIC S9(3)V99 COMP-3.
016900           05  WS-RDG-RR   OCCURS 500 TIMES PIC S9(3)V99 COMP-3.
017000           05  WS-RDG-TEMP OCCURS 500 TIMES PIC S9(3)V99 COMP-3.
017100           05  WS-RDG-SPO2 OCCURS 500 TIMES PIC S9(3)V99 COMP-3.
017200           05  WS-RDG-SYS  OCCURS 500 TIMES PIC S9(3)V99 COMP-3.
017300           05  WS-RDG-DIA  OCCURS 500 TIMES PIC S9(3)V99 COMP-3.
017400           05  WS-RDG-TS   OCCURS 500 TIMES PIC X(14).
017450           05  FILLER                  PIC X(04).
017500
017600      ** ACTUAL PARAMETER PASSED TO VTLSUST.  SAME SHAPE AS
017700      ** VTLSUST'S OWN SUST-TEST-REC LINKAGE RECORD.
017800       01  WS-SUST-PARM-REC.
017900           05  WS-SUST-DIRECTION-SW    PIC X(01).
018000           05  WS-SUST-THRESHOLD       PIC S9(3)V99 COMP-3.
018100           05  WS-SUST-VALUE-COUNT     PIC 9(05) COMP.
018200           05  WS-SUST-VALUE-TABLE OCCURS 500 TIMES
018300                                       PIC S9(3)V99 COMP-3.
018400           05  WS-SUST-MEAN-OUT        PIC S9(3)V99 COMP-3.
018500           05  WS-SUST-PERCENT-OUT     PIC 9(03) COMP.
018600           05  WS-SUST-SUSTAINED-FLAG  PIC X(01).
018700               88  WS-SUST-IS-SUSTAINED  VALUE "Y".
018800       01  WS-SUST-RETURN-CD           PIC 9(4) COMP.
018900
019000      ** ACTUAL PARAMETER PASSED TO VTLVALD.  SAME SHAPE AS
019100      ** VTLVALD'S OWN VALD-RESULT-REC LINKAGE RECORD.
019200       01  WS-SUMMARY-TEXT             PIC X(1200).
019300       01  WS-VALIDATION-RESULT.
019400           05  WS-VALID-FLAG           PIC X(01).
019500               88  WS-SUMMARY-IS-VALID    VALUE "Y".
019600               88  WS-SUMMARY-IS-INVALID  VALUE "N".
019700           05  WS-VALIDATION-ERR-MSG   PIC X(80).
019800
019900      ** ACTUAL PARAMETER PASSED TO VTLCALL.  SAME SHAPE AS
020000      ** VTLCALL'S OWN CALR-REQUEST-REC LINKAGE RECORD.
020100       01  WS-CALR-REQUEST-REC.
020200           05  WS-CALR-PATIENT-ID      PIC X(12).
020300           05  WS-CALR-RISK-LEVEL      PIC X(08).
020400           05  WS-CALR-CARRIER-STATUS  PIC X(12).
020500           05  WS-CALR-CREATED-TS      PIC X(14).
020600           05  WS-CALR-SEQUENCE-NBR    PIC 9(08) COMP.
020700
020800       01  WS-STAT-SUMS.
020900           05  WS-SUM-HR               PIC S9(7)V99 COMP-3.
021000           05  WS-SUM-RR               PIC S9(7)V99 COMP-3.
021100           05  WS-SUM-TEMP             PIC S9(7)V99 COMP-3.
021200           05  WS-SUM-SPO2             PIC S9(7)V99 COMP-3.
021300           05  WS-SUM-SYS              PIC S9(7)V99 COMP-3.
021400           05  WS-SUM-DIA              PIC S9(7)V99 COMP-3.
021450           05  FILLER                  PIC X(05).
021500
021600       01  WS-TREND-WORK.
021700           05  WS-SEGMENT-SIZE         PIC 9(04) COMP.
021800           05  WS-SEG-START            PIC 9(04) COMP.
021900           05  WS-SEG-END              PIC 9(04) COMP.
022000           05  WS-SEG-IDX              PIC 9(04) COMP.
022100           05  WS-SEG-SUM-HR           PIC S9(7)V99 COMP-3.
022200           05  WS-SEG-SUM-SPO2         PIC S9(7)V99 COMP-3.
022300           05  WS-SEG-SUM-SYS          PIC S9(7)V99 COMP-3.
022400           05  WS-FIRST-HR-MEAN        PIC S9(3)V99 COMP-3.
022500           05  WS-FIRST-SPO2-MEAN      PIC S9(3)V99 COMP-3.
022600           05  WS-FIRST-SYS-MEAN       PIC S9(3)V99 COMP-3.
022700           05  WS-LAST-HR-MEAN         PIC S9(3)V99 COMP-3.
022800           05  WS-LAST-SPO2-MEAN       PIC S9(3)V99 COMP-3.
022900           05  WS-LAST-SYS-MEAN        PIC S9(3)V99 COMP-3.
023000           05  WS-DELTA-HR             PIC S9(3)V99 COMP-3.
023100           05  WS-DELTA-SPO2           PIC S9(3)V99 COMP-3.
023200           05  WS-DELTA-SYS            PIC S9(3)V99 COMP-3.
023250           05  FILLER                  PIC X(05).
023300
023400      ** SCRATCH AREA REUSED TO STAGE ONE NUMBER AT A TIME INTO
023500      ** AN EDITED, PRINTABLE FORM BEFORE A STRING STATEMENT --
023600      ** SEE 400 THRU 440 AND 500-BUILD-SUMMARY-TEXT.
023700       01  WS-DESC-WORK.
023800           05  WS-DESC-DEC-ED-1        PIC ZZ9.9.
023900           05  WS-DESC-DEC-ED-2        PIC ZZ9.9.
024000           05  WS-DESC-INT-ED-1        PIC ZZ9.
024100           05  WS-DESC-INT-ED-2        PIC ZZ9.
024200           05  WS-DESC-PCT-ED          PIC ZZ9.
024300           05  WS-DESC-CNT-ED          PIC ZZZZ9.
024400           05  WS-SIG-DESC-TEXT        PIC X(120).
024500           05  WS-SIG-SEVERITY         PIC X(07).
024600           05  WS-SIG-VITAL-NAME       PIC X(16).
024650           05  FILLER                  PIC X(04).
024700
024710******************************************************************
024720*    VITAL-NAME LOOKUP FOR 760-WRITE-VITAL-STAT-LINE -- SAME      *040201DM*
024730*    1=HR 2=SPO2 3=SYS 4=DIA 5=RR 6=TEMP SUBSCRIPT ORDER AS       *040201DM*
024740*    ASSESSRC'S ASR-VITAL-STAT TABLE.  TICKET VTL-0073.           *040201DM*
024750******************************************************************
024760       01  WS-VITAL-NAME-LIST            PIC X(96) VALUE
024770           "HEART-RATE      SPO2            SYSTOLIC-BP     "
024780           "DIASTOLIC-BP    RESP-RATE       TEMPERATURE     ".
024790       01  WS-VITAL-NAME-TABLE REDEFINES WS-VITAL-NAME-LIST.
024795           05  WS-VITAL-NAME-ENTRY OCCURS 6 TIMES PIC X(16).
024800       01  WS-GRAND-TOTALS.
024900           05  WS-PATIENTS-PROCESSED   PIC 9(05) COMP.
025000           05  WS-TOTAL-READINGS       PIC 9(07) COMP.
025100           05  WS-LOW-COUNT            PIC 9(05) COMP.
025200           05  WS-MODERATE-COUNT       PIC 9(05) COMP.
025300           05  WS-HIGH-COUNT           PIC 9(05) COMP.
025400           05  WS-CALLS-LOGGED         PIC 9(05) COMP.
025500           05  WS-VALIDATION-FAILURES  PIC 9(05) COMP.
025600******************************************************************
025700*    SHOP TRACE HABIT -- SEE VTLSUST'S WS-WORK-FIELDS-DUMP.       *
025800******************************************************************
025900       01  WS-GRAND-TOTALS-DUMP REDEFINES WS-GRAND-TOTALS.
026000           05  FILLER                  PIC X(28).
026100
026200       01  WS-WORK-COUNTERS.
026300           05  WS-READING-COUNT        PIC 9(05) COMP.
026400           05  WS-SIGNAL-COUNT         PIC 9(05) COMP.
026500           05  WS-STAT-IDX             PIC 9(05) COMP.
026600           05  WS-CALL-SEQ-NBR         PIC 9(08) COMP.
026700           05  WS-PAGES                PIC 9(03) VALUE 1.
026800           05  WS-LINES                PIC 9(03) VALUE 99.
026850           05  FILLER                  PIC X(03).
026900
027000       01  WS-RUN-DATE-FIELDS.
027100           05  WS-RUN-DATE-SET-SW      PIC X(01) VALUE "N".
027200               88  WS-RUN-DATE-IS-SET  VALUE "Y".
027300           05  WS-RUN-YEAR             PIC 9(04).
027400           05  WS-RUN-MONTH            PIC 9(02).
027500           05  WS-RUN-DAY              PIC 9(02).
027550           05  FILLER                  PIC X(01).
027600
027700       01  FLAGS-AND-SWITCHES.
027800           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
027900               88  NO-MORE-DATA        VALUE "N".
027950           05  FILLER                  PIC X(01).
028000
028100       01  WS-HDR-REC.
028200           05  FILLER                  PIC X(01) VALUE SPACE.
028300           05  HDR-DATE.
028400               10  HDR-YY              PIC 9(04).
028500               10  DASH-1              PIC X(01) VALUE "-".
028600               10  HDR-MM              PIC 9(02).
028700               10  DASH-2              PIC X(01) VALUE "-".
028800               10  HDR-DD              PIC 9(02).
028900           05  FILLER                  PIC X(08) VALUE SPACE.
029000           05  FILLER                  PIC X(40) VALUE
029100               "PATIENT VITALS MONITORING REPORT".
029200           05  FILLER                  PIC X(56)
029300                   VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
029400           05  PAGE-NBR-O              PIC ZZ9.
029500
029600       01  WS-COLM-HDR-REC.
029700           05  FILLER            PIC X(14) VALUE "PATIENT-ID".
029800           05  FILLER            PIC X(05) VALUE "AGE".
029900           05  FILLER            PIC X(08) VALUE "GENDER".
030000           05  FILLER            PIC X(17) VALUE "WINDOW-START".
030100           05  FILLER            PIC X(17) VALUE "WINDOW-END".
030200           05  FILLER            PIC X(10) VALUE "READINGS".
030300           05  FILLER            PIC X(61) VALUE SPACES.
030400
030500       01  WS-BLANK-LINE.
030600           05  FILLER            PIC X(130) VALUE SPACES.
030700
030800       01  WS-PATIENT-HDR-LINE.
030900           05  FILLER            PIC X(02) VALUE SPACES.
031000           05  PHL-PATIENT-ID-O  PIC X(12).
031100           05  FILLER            PIC X(02) VALUE SPACES.
031200           05  PHL-AGE-O         PIC ZZ9.
031300           05  FILLER            PIC X(04) VALUE SPACES.
031400           05  PHL-GENDER-O      PIC X(06).
031500           05  FILLER            PIC X(03) VALUE SPACES.
031600           05  PHL-WINDOW-START-O PIC X(14).
031700           05  FILLER            PIC X(03) VALUE SPACES.
031800           05  PHL-WINDOW-END-O  PIC X(14).
031900           05  FILLER            PIC X(03) VALUE SPACES.
032000           05  PHL-READINGS-O    PIC ZZZZ9.
032100           05  FILLER            PIC X(54) VALUE SPACES.
032200
032300       01  WS-VITAL-STAT-LINE.
032400           05  FILLER            PIC X(04) VALUE SPACES.
032500           05  VSL-VITAL-NAME-O  PIC X(16).
032600           05  FILLER            PIC X(02) VALUE "  ".
032700           05  FILLER            PIC X(05) VALUE "AVG:".
032800           05  VSL-AVG-O         PIC ZZ9.99.
032900           05  FILLER            PIC X(05) VALUE "MIN:".
033000           05  VSL-MIN-O         PIC ZZ9.99.
033100           05  FILLER            PIC X(05) VALUE "MAX:".
033200           05  VSL-MAX-O         PIC ZZ9.99.
033300           05  FILLER            PIC X(84) VALUE SPACES.
033400
033500       01  WS-TREND-RISK-LINE.
033600           05  FILLER            PIC X(04) VALUE SPACES.
033700           05  FILLER            PIC X(07) VALUE "TREND:".
033800           05  TRL-TREND-O       PIC X(13).
033900           05  FILLER            PIC X(04) VALUE SPACES.
034000           05  FILLER            PIC X(12) VALUE "RISK LEVEL:".
034100           05  TRL-RISK-O        PIC X(08).
034200           05  FILLER            PIC X(84) VALUE SPACES.
034300
034400       01  WS-SIGNAL-LINE.
034500           05  FILLER            PIC X(06) VALUE SPACES.
034600           05  SGL-SEVERITY-O    PIC X(07).
034700           05  FILLER            PIC X(02) VALUE SPACES.
034800           05  SGL-VITAL-NAME-O  PIC X(16).
034900           05  FILLER            PIC X(02) VALUE SPACES.
035000           05  SGL-DESCRIPTION-O PIC X(99).
035100
035200       01  WS-NO-SIGNAL-LINE.
035300           05  FILLER            PIC X(06) VALUE SPACES.
035400           05  FILLER            PIC X(40) VALUE
035500               "NO ABNORMAL VITAL SIGNALS THIS WINDOW.".
035600           05  FILLER            PIC X(84) VALUE SPACES.
035700
035800       01  WS-TOTALS-HDR.
035900           05  FILLER            PIC X(30) VALUE
036000               "** BATCH GRAND TOTALS **".
036100           05  FILLER            PIC X(100) VALUE SPACES.
036200
036300       01  WS-TOTALS-LINE-1.
036400           05  FILLER            PIC X(22) VALUE
036500               "PATIENTS PROCESSED:".
036600           05  TOT-PATIENTS-O    PIC ZZZZ9.
036700           05  FILLER            PIC X(04) VALUE SPACES.
036800           05  FILLER            PIC X(17) VALUE "TOTAL READINGS:".
036900           05  TOT-READINGS-O    PIC ZZZZZZ9.
037000           05  FILLER            PIC X(82) VALUE SPACES.
037100
037200       01  WS-TOTALS-LINE-2.
037300           05  FILLER            PIC X(06) VALUE "LOW:".
037400           05  TOT-LOW-O         PIC ZZZZ9.
037500           05  FILLER            PIC X(11) VALUE "MODERATE:".
037600           05  TOT-MODERATE-O    PIC ZZZZ9.
037700           05  FILLER            PIC X(07) VALUE "HIGH:".
037800           05  TOT-HIGH-O        PIC ZZZZ9.
037900           05  FILLER            PIC X(91) VALUE SPACES.
038000
038100       01  WS-TOTALS-LINE-3.
038200           05  FILLER            PIC X(14) VALUE "CALLS LOGGED:".
038300           05  TOT-CALLS-O       PIC ZZZZ9.
038400           05  FILLER            PIC X(22) VALUE
038500               "VALIDATION FAILURES:".
038600           05  TOT-FAILURES-O    PIC ZZZZ9.
038700           05  FILLER            PIC X(91) VALUE SPACES.
038800
038900       COPY ABENDREC.
039000
039100       PROCEDURE DIVISION.
039200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
039300           PERFORM 100-MAINLINE THRU 100-EXIT
039400                   UNTIL NO-MORE-DATA.
039500           PERFORM 999-CLEANUP THRU 999-EXIT.
039600           MOVE +0 TO RETURN-CODE.
039700           GOBACK.
039800
039900       000-HOUSEKEEPING.
040000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
040100           DISPLAY "******** BEGIN JOB VTLRISK ********".
040200           INITIALIZE WS-GRAND-TOTALS, WS-WORK-COUNTERS.
040300           PERFORM 800-OPEN-FILES THRU 800-EXIT.
040400           PERFORM 900-READ-VITALS-IN THRU 900-EXIT.
040500           IF NOT NO-MORE-DATA
040600               MOVE VTL-RDG-YEAR  TO WS-RUN-YEAR
040700               MOVE VTL-RDG-MONTH TO WS-RUN-MONTH
040800               MOVE VTL-RDG-DAY   TO WS-RUN-DAY
040900               MOVE "Y" TO WS-RUN-DATE-SET-SW.
041000           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
041100           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
041200       000-EXIT.
041300           EXIT.
041400
041500       100-MAINLINE.
041600           MOVE "100-MAINLINE" TO PARA-NAME.
041700           PERFORM 200-NEW-PATIENT-RTN THRU 200-EXIT.
041800           PERFORM 250-ACCUM-READING THRU 250-EXIT
041900               UNTIL NO-MORE-DATA
042000               OR VTL-PATIENT-ID NOT = WS-SAVE-PATIENT-ID.
042100           PERFORM 300-COMPUTE-STATISTICS THRU 300-EXIT.
042200           PERFORM 400-HEART-RATE-ANALYSIS THRU 400-EXIT.
042300           PERFORM 410-SPO2-ANALYSIS THRU 410-EXIT.
042400           PERFORM 420-BLOOD-PRESSURE-ANALYSIS THRU 420-EXIT.
042500           PERFORM 430-RESP-RATE-ANALYSIS THRU 430-EXIT.
042600           PERFORM 440-TEMPERATURE-ANALYSIS THRU 440-EXIT.
042700           PERFORM 450-AGGREGATE-RISK-LEVEL THRU 450-EXIT.
042800           PERFORM 460-COMPUTE-TREND THRU 460-EXIT.
042900           PERFORM 500-BUILD-SUMMARY-TEXT THRU 500-EXIT.
043000           PERFORM 510-VALIDATE-SUMMARY THRU 510-EXIT.
043100           IF WS-SUMMARY-IS-VALID
043200               PERFORM 520-BUILD-CALL-LOG THRU 520-EXIT.
043300           PERFORM 740-WRITE-PATIENT-DETAIL THRU 740-EXIT.
043400           PERFORM 790-WRITE-ASSESS-OUT THRU 790-EXIT.
043500           PERFORM 795-ACCUM-GRAND-TOTALS THRU 795-EXIT.
043600       100-EXIT.
043700           EXIT.
043800
043900*    TICKET VTL-0057 -- RE-INITIALIZE SIGNAL-TABLE EVERY BREAK    *111893KL*
044000*    SO A QUIET PATIENT DOES NOT INHERIT THE PRIOR PATIENT'S      *111893KL*
044100*    SIGNALS.                                                    *111893KL*
044200       200-NEW-PATIENT-RTN.
044300           MOVE "200-NEW-PATIENT-RTN" TO PARA-NAME.
044400           MOVE VTL-PATIENT-ID TO WS-SAVE-PATIENT-ID.
044500           MOVE VTL-AGE        TO WS-SAVE-AGE.
044600           MOVE VTL-GENDER     TO WS-SAVE-GENDER.
044700           MOVE ZERO TO WS-READING-COUNT, WS-SIGNAL-COUNT.
044800           INITIALIZE SIGNAL-TABLE.
044900       200-EXIT.
045000           EXIT.
045100
045200       250-ACCUM-READING.
045300           ADD +1 TO WS-READING-COUNT.
045400           MOVE VTL-HEART-RATE  TO WS-RDG-HR(WS-READING-COUNT).
045500           MOVE VTL-RESP-RATE   TO WS-RDG-RR(WS-READING-COUNT).
045600           MOVE VTL-BODY-TEMP   TO WS-RDG-TEMP(WS-READING-COUNT).
045700           MOVE VTL-SPO2        TO WS-RDG-SPO2(WS-READING-COUNT).
045800           MOVE VTL-SYSTOLIC-BP TO WS-RDG-SYS(WS-READING-COUNT).
045900           MOVE VTL-DIASTOLIC-BP TO WS-RDG-DIA(WS-READING-COUNT).
046000           MOVE VTL-READING-TS  TO WS-RDG-TS(WS-READING-COUNT).
046100           PERFORM 900-READ-VITALS-IN THRU 900-EXIT.
046200       250-EXIT.
046300           EXIT.
046400
046500       300-COMPUTE-STATISTICS.
046600           MOVE "300-COMPUTE-STATISTICS" TO PARA-NAME.
046700           MOVE WS-RDG-HR(1)   TO ASR-HR-MIN, ASR-HR-MAX.
046800           MOVE WS-RDG-SPO2(1) TO ASR-SPO2-MIN, ASR-SPO2-MAX.
046900           MOVE WS-RDG-SYS(1)  TO ASR-SYS-MIN, ASR-SYS-MAX.
047000           MOVE WS-RDG-DIA(1)  TO ASR-DIA-MIN, ASR-DIA-MAX.
047100           MOVE WS-RDG-RR(1)   TO ASR-RR-MIN, ASR-RR-MAX.
047200           MOVE WS-RDG-TEMP(1) TO ASR-TEMP-MIN, ASR-TEMP-MAX.
047300           MOVE ZERO TO WS-SUM-HR, WS-SUM-SPO2, WS-SUM-SYS,
047400                        WS-SUM-DIA, WS-SUM-RR, WS-SUM-TEMP.
047500           PERFORM 310-ACCUM-ONE-PATIENT-RDG THRU 310-EXIT
047600               VARYING WS-STAT-IDX FROM 1 BY 1
047700               UNTIL WS-STAT-IDX > WS-READING-COUNT.
047800           COMPUTE ASR-HR-AVG   ROUNDED = WS-SUM-HR   / WS-READING-COUNT.
047900           COMPUTE ASR-SPO2-AVG ROUNDED = WS-SUM-SPO2 / WS-READING-COUNT.
048000           COMPUTE ASR-SYS-AVG  ROUNDED = WS-SUM-SYS  / WS-READING-COUNT.
048100           COMPUTE ASR-DIA-AVG  ROUNDED = WS-SUM-DIA  / WS-READING-COUNT.
048200           COMPUTE ASR-RR-AVG   ROUNDED = WS-SUM-RR   / WS-READING-COUNT.
048300           COMPUTE ASR-TEMP-AVG ROUNDED = WS-SUM-TEMP / WS-READING-COUNT.
048400       300-EXIT.
048500           EXIT.
048600
048700       310-ACCUM-ONE-PATIENT-RDG.
048800           ADD WS-RDG-HR(WS-STAT-IDX)   TO WS-SUM-HR.
048900           ADD WS-RDG-SPO2(WS-STAT-IDX) TO WS-SUM-SPO2.
049000           ADD WS-RDG-SYS(WS-STAT-IDX)  TO WS-SUM-SYS.
049100           ADD WS-RDG-DIA(WS-STAT-IDX)  TO WS-SUM-DIA.
049200           ADD WS-RDG-RR(WS-STAT-IDX)   TO WS-SUM-RR.
049300           ADD WS-RDG-TEMP(WS-STAT-IDX) TO WS-SUM-TEMP.
049400           IF WS-RDG-HR(WS-STAT-IDX) < ASR-HR-MIN
049500               MOVE WS-RDG-HR(WS-STAT-IDX) TO ASR-HR-MIN.
049600           IF WS-RDG-HR(WS-STAT-IDX) > ASR-HR-MAX
049700               MOVE WS-RDG-HR(WS-STAT-IDX) TO ASR-HR-MAX.
049800           IF WS-RDG-SPO2(WS-STAT-IDX) < ASR-SPO2-MIN
049900               MOVE WS-RDG-SPO2(WS-STAT-IDX) TO ASR-SPO2-MIN.
050000           IF WS-RDG-SPO2(WS-STAT-IDX) > ASR-SPO2-MAX
050100               MOVE WS-RDG-SPO2(WS-STAT-IDX) TO ASR-SPO2-MAX.
050200           IF WS-RDG-SYS(WS-STAT-IDX) < ASR-SYS-MIN
050300               MOVE WS-RDG-SYS(WS-STAT-IDX) TO ASR-SYS-MIN.
050400           IF WS-RDG-SYS(WS-STAT-IDX) > ASR-SYS-MAX
050500               MOVE WS-RDG-SYS(WS-STAT-IDX) TO ASR-SYS-MAX.
050600           IF WS-RDG-DIA(WS-STAT-IDX) < ASR-DIA-MIN
050700               MOVE WS-RDG-DIA(WS-STAT-IDX) TO ASR-DIA-MIN.
050800           IF WS-RDG-DIA(WS-STAT-IDX) > ASR-DIA-MAX
050900               MOVE WS-RDG-DIA(WS-STAT-IDX) TO ASR-DIA-MAX.
051000           IF WS-RDG-RR(WS-STAT-IDX) < ASR-RR-MIN
051100               MOVE WS-RDG-RR(WS-STAT-IDX) TO ASR-RR-MIN.
051200           IF WS-RDG-RR(WS-STAT-IDX) > ASR-RR-MAX
051300               MOVE WS-RDG-RR(WS-STAT-IDX) TO ASR-RR-MAX.
051400           IF WS-RDG-TEMP(WS-STAT-IDX) < ASR-TEMP-MIN
051500               MOVE WS-RDG-TEMP(WS-STAT-IDX) TO ASR-TEMP-MIN.
051600           IF WS-RDG-TEMP(WS-STAT-IDX) > ASR-TEMP-MAX
051700               MOVE WS-RDG-TEMP(WS-STAT-IDX) TO ASR-TEMP-MAX.
051800       310-EXIT.
051900           EXIT.
052000
052100*    HEART RATE -- FIRST MATCH WINS, CHECKED IN THIS EXACT ORDER. *
052200       400-HEART-RATE-ANALYSIS.
052300           MOVE "400-HEART-RATE-ANALYSIS" TO PARA-NAME.
052400           MOVE WS-READING-COUNT TO WS-SUST-VALUE-COUNT.
052500           MOVE WS-RDG-HR TO WS-SUST-VALUE-TABLE.
052600
052700           MOVE "G" TO WS-SUST-DIRECTION-SW.
052800           MOVE 120.00 TO WS-SUST-THRESHOLD.
052900           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
053000           IF WS-SUST-IS-SUSTAINED
053100               MOVE "EXTREME" TO WS-SIG-SEVERITY
053200               MOVE ASR-HR-AVG TO WS-DESC-DEC-ED-1
053300               MOVE ASR-HR-MAX TO WS-DESC-DEC-ED-2
053400               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
053500               STRING "ELEVATED HEART RATE -- AVG " DELIMITED BY SIZE
053600                      WS-DESC-DEC-ED-1 DELIMITED BY SIZE
053700                      " MAX " DELIMITED BY SIZE
053800                      WS-DESC-DEC-ED-2 DELIMITED BY SIZE
053900                      " BPM, " DELIMITED BY SIZE
054000                      WS-DESC-PCT-ED DELIMITED BY SIZE
054100                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
054200                      INTO WS-SIG-DESC-TEXT
054300               MOVE "HEART-RATE      " TO WS-SIG-VITAL-NAME
054400               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
054500               GO TO 400-EXIT.
054600
054700           MOVE "L" TO WS-SUST-DIRECTION-SW.
054800           MOVE 50.00 TO WS-SUST-THRESHOLD.
054900           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
055000           IF WS-SUST-IS-SUSTAINED
055100               MOVE "EXTREME" TO WS-SIG-SEVERITY
055200               MOVE ASR-HR-AVG TO WS-DESC-DEC-ED-1
055300               MOVE ASR-HR-MIN TO WS-DESC-DEC-ED-2
055400               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
055500               STRING "LOW HEART RATE -- AVG " DELIMITED BY SIZE
055600                      WS-DESC-DEC-ED-1 DELIMITED BY SIZE
055700                      " MIN " DELIMITED BY SIZE
055800                      WS-DESC-DEC-ED-2 DELIMITED BY SIZE
055900                      " BPM, " DELIMITED BY SIZE
056000                      WS-DESC-PCT-ED DELIMITED BY SIZE
056100                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
056200                      INTO WS-SIG-DESC-TEXT
056300               MOVE "HEART-RATE      " TO WS-SIG-VITAL-NAME
056400               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
056500               GO TO 400-EXIT.
056600
056700           MOVE "G" TO WS-SUST-DIRECTION-SW.
056800           MOVE 100.00 TO WS-SUST-THRESHOLD.
056900           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
057000           IF WS-SUST-IS-SUSTAINED AND ASR-HR-AVG < 120.00
057100               MOVE "MILD   " TO WS-SIG-SEVERITY
057200               MOVE ASR-HR-AVG TO WS-DESC-DEC-ED-1
057300               MOVE ASR-HR-MAX TO WS-DESC-DEC-ED-2
057400               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
057500               STRING "MILDLY ELEVATED HEART RATE -- AVG "
057600                      DELIMITED BY SIZE
057700                      WS-DESC-DEC-ED-1 DELIMITED BY SIZE
057800                      " MAX " DELIMITED BY SIZE
057900                      WS-DESC-DEC-ED-2 DELIMITED BY SIZE
058000                      " BPM, " DELIMITED BY SIZE
058100                      WS-DESC-PCT-ED DELIMITED BY SIZE
058200                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
058300                      INTO WS-SIG-DESC-TEXT
058400               MOVE "HEART-RATE      " TO WS-SIG-VITAL-NAME
058500               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
058600               GO TO 400-EXIT.
058700
058800           MOVE "L" TO WS-SUST-DIRECTION-SW.
058900           MOVE 60.00 TO WS-SUST-THRESHOLD.
059000           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
059100           IF WS-SUST-IS-SUSTAINED AND ASR-HR-AVG > 50.00
059200               MOVE "MILD   " TO WS-SIG-SEVERITY
059300               MOVE ASR-HR-AVG TO WS-DESC-DEC-ED-1
059400               MOVE ASR-HR-MIN TO WS-DESC-DEC-ED-2
059500               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
059600               STRING "MILDLY LOW HEART RATE -- AVG "
059700                      DELIMITED BY SIZE
059800                      WS-DESC-DEC-ED-1 DELIMITED BY SIZE
059900                      " MIN " DELIMITED BY SIZE
060000                      WS-DESC-DEC-ED-2 DELIMITED BY SIZE
060100                      " BPM, " DELIMITED BY SIZE
060200                      WS-DESC-PCT-ED DELIMITED BY SIZE
060300                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
060400                      INTO WS-SIG-DESC-TEXT
060500               MOVE "HEART-RATE      " TO WS-SIG-VITAL-NAME
060600               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT.
060700       400-EXIT.
060800           EXIT.
060900
061000*    SPO2 -- FIRST MATCH WINS.                                   *
061100       410-SPO2-ANALYSIS.
061200           MOVE "410-SPO2-ANALYSIS" TO PARA-NAME.
061300           MOVE WS-READING-COUNT TO WS-SUST-VALUE-COUNT.
061400           MOVE WS-RDG-SPO2 TO WS-SUST-VALUE-TABLE.
061500
061600           MOVE "L" TO WS-SUST-DIRECTION-SW.
061700           MOVE 92.00 TO WS-SUST-THRESHOLD.
061800           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
061900           IF WS-SUST-IS-SUSTAINED
062000               MOVE "EXTREME" TO WS-SIG-SEVERITY
062100               MOVE ASR-SPO2-AVG TO WS-DESC-DEC-ED-1
062200               MOVE ASR-SPO2-MIN TO WS-DESC-DEC-ED-2
062300               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
062400               STRING "LOW OXYGEN SATURATION -- AVG "
062500                      DELIMITED BY SIZE
062600                      WS-DESC-DEC-ED-1 DELIMITED BY SIZE
062700                      " MIN " DELIMITED BY SIZE
062800                      WS-DESC-DEC-ED-2 DELIMITED BY SIZE
062900                      " PERCENT, " DELIMITED BY SIZE
063000                      WS-DESC-PCT-ED DELIMITED BY SIZE
063100                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
063200                      INTO WS-SIG-DESC-TEXT
063300               MOVE "SPO2            " TO WS-SIG-VITAL-NAME
063400               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
063500               GO TO 410-EXIT.
063600
063700           MOVE "L" TO WS-SUST-DIRECTION-SW.
063800           MOVE 95.00 TO WS-SUST-THRESHOLD.
063900           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
064000           IF WS-SUST-IS-SUSTAINED AND ASR-SPO2-AVG NOT < 92.00
064100               MOVE "MILD   " TO WS-SIG-SEVERITY
064200               MOVE ASR-SPO2-AVG TO WS-DESC-DEC-ED-1
064300               MOVE ASR-SPO2-MIN TO WS-DESC-DEC-ED-2
064400               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
064500               STRING "MILDLY LOW OXYGEN SATURATION -- AVG "
064600                      DELIMITED BY SIZE
064700                      WS-DESC-DEC-ED-1 DELIMITED BY SIZE
064800                      " MIN " DELIMITED BY SIZE
064900                      WS-DESC-DEC-ED-2 DELIMITED BY SIZE
065000                      " PERCENT, " DELIMITED BY SIZE
065100                      WS-DESC-PCT-ED DELIMITED BY SIZE
065200                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
065300                      INTO WS-SIG-DESC-TEXT
065400               MOVE "SPO2            " TO WS-SIG-VITAL-NAME
065500               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT.
065600       410-EXIT.
065700           EXIT.
065800
065900*    BLOOD PRESSURE -- ONE COMBINED SIGNAL FOR SYSTOLIC/DIASTOLIC *
066000*    TOGETHER.  FIRST MATCH WINS, CHECKED IN THIS EXACT ORDER.    *
066100       420-BLOOD-PRESSURE-ANALYSIS.
066200           MOVE "420-BLOOD-PRESSURE-ANALYSIS" TO PARA-NAME.
066300           MOVE WS-READING-COUNT TO WS-SUST-VALUE-COUNT.
066400
066500           MOVE WS-RDG-SYS TO WS-SUST-VALUE-TABLE.
066600           MOVE "G" TO WS-SUST-DIRECTION-SW.
066700           MOVE 160.00 TO WS-SUST-THRESHOLD.
066800           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
066900           IF WS-SUST-IS-SUSTAINED
067000               MOVE "EXTREME" TO WS-SIG-SEVERITY
067100               MOVE ASR-SYS-AVG TO WS-DESC-INT-ED-1
067200               MOVE ASR-SYS-MAX TO WS-DESC-INT-ED-2
067300               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
067400               STRING "HIGH SYSTOLIC BP -- AVG " DELIMITED BY SIZE
067500                      WS-DESC-INT-ED-1 DELIMITED BY SIZE
067600                      " MAX " DELIMITED BY SIZE
067700                      WS-DESC-INT-ED-2 DELIMITED BY SIZE
067800                      " MMHG, " DELIMITED BY SIZE
067900                      WS-DESC-PCT-ED DELIMITED BY SIZE
068000                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
068100                      INTO WS-SIG-DESC-TEXT
068200               MOVE "BLOOD-PRESSURE  " TO WS-SIG-VITAL-NAME
068300               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
068400               GO TO 420-EXIT.
068500
068600           MOVE "L" TO WS-SUST-DIRECTION-SW.
068700           MOVE 85.00 TO WS-SUST-THRESHOLD.
068800           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
068900           IF WS-SUST-IS-SUSTAINED
069000               MOVE "EXTREME" TO WS-SIG-SEVERITY
069100               MOVE ASR-SYS-AVG TO WS-DESC-INT-ED-1
069200               MOVE ASR-SYS-MIN TO WS-DESC-INT-ED-2
069300               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
069400               STRING "LOW SYSTOLIC BP -- AVG " DELIMITED BY SIZE
069500                      WS-DESC-INT-ED-1 DELIMITED BY SIZE
069600                      " MIN " DELIMITED BY SIZE
069700                      WS-DESC-INT-ED-2 DELIMITED BY SIZE
069800                      " MMHG, " DELIMITED BY SIZE
069900                      WS-DESC-PCT-ED DELIMITED BY SIZE
070000                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
070100                      INTO WS-SIG-DESC-TEXT
070200               MOVE "BLOOD-PRESSURE  " TO WS-SIG-VITAL-NAME
070300               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
070400               GO TO 420-EXIT.
070500
070600           MOVE WS-RDG-DIA TO WS-SUST-VALUE-TABLE.
070700           MOVE "G" TO WS-SUST-DIRECTION-SW.
070800           MOVE 100.00 TO WS-SUST-THRESHOLD.
070900           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
071000           IF WS-SUST-IS-SUSTAINED
071100               MOVE "EXTREME" TO WS-SIG-SEVERITY
071200               MOVE ASR-DIA-AVG TO WS-DESC-INT-ED-1
071300               MOVE ASR-DIA-MAX TO WS-DESC-INT-ED-2
071400               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
071500               STRING "HIGH DIASTOLIC BP -- AVG " DELIMITED BY SIZE
071600                      WS-DESC-INT-ED-1 DELIMITED BY SIZE
071700                      " MAX " DELIMITED BY SIZE
071800                      WS-DESC-INT-ED-2 DELIMITED BY SIZE
071900                      " MMHG, " DELIMITED BY SIZE
072000                      WS-DESC-PCT-ED DELIMITED BY SIZE
072100                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
072200                      INTO WS-SIG-DESC-TEXT
072300               MOVE "BLOOD-PRESSURE  " TO WS-SIG-VITAL-NAME
072400               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
072500               GO TO 420-EXIT.
072600
072700           MOVE "L" TO WS-SUST-DIRECTION-SW.
072800           MOVE 50.00 TO WS-SUST-THRESHOLD.
072900           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
073000           IF WS-SUST-IS-SUSTAINED
073100               MOVE "EXTREME" TO WS-SIG-SEVERITY
073200               MOVE ASR-DIA-AVG TO WS-DESC-INT-ED-1
073300               MOVE ASR-DIA-MIN TO WS-DESC-INT-ED-2
073400               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
073500               STRING "LOW DIASTOLIC BP -- AVG " DELIMITED BY SIZE
073600                      WS-DESC-INT-ED-1 DELIMITED BY SIZE
073700                      " MIN " DELIMITED BY SIZE
073800                      WS-DESC-INT-ED-2 DELIMITED BY SIZE
073900                      " MMHG, " DELIMITED BY SIZE
074000                      WS-DESC-PCT-ED DELIMITED BY SIZE
074100                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
074200                      INTO WS-SIG-DESC-TEXT
074300               MOVE "BLOOD-PRESSURE  " TO WS-SIG-VITAL-NAME
074400               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
074500               GO TO 420-EXIT.
074600
074700           MOVE WS-RDG-SYS TO WS-SUST-VALUE-TABLE.
074800           MOVE "G" TO WS-SUST-DIRECTION-SW.
074900           MOVE 140.00 TO WS-SUST-THRESHOLD.
075000           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
075100           IF WS-SUST-IS-SUSTAINED AND ASR-SYS-AVG < 160.00
075200               MOVE "MILD   " TO WS-SIG-SEVERITY
075300               MOVE ASR-SYS-AVG TO WS-DESC-INT-ED-1
075400               MOVE ASR-SYS-MAX TO WS-DESC-INT-ED-2
075500               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
075600               STRING "MILDLY HIGH SYSTOLIC BP -- AVG "
075700                      DELIMITED BY SIZE
075800                      WS-DESC-INT-ED-1 DELIMITED BY SIZE
075900                      " MAX " DELIMITED BY SIZE
076000                      WS-DESC-INT-ED-2 DELIMITED BY SIZE
076100                      " MMHG, " DELIMITED BY SIZE
076200                      WS-DESC-PCT-ED DELIMITED BY SIZE
076300                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
076400                      INTO WS-SIG-DESC-TEXT
076500               MOVE "BLOOD-PRESSURE  " TO WS-SIG-VITAL-NAME
076600               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
076700               GO TO 420-EXIT.
076800
076900           MOVE "L" TO WS-SUST-DIRECTION-SW.
077000           MOVE 90.00 TO WS-SUST-THRESHOLD.
077100           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
077200           IF WS-SUST-IS-SUSTAINED AND ASR-SYS-AVG > 85.00
077300               MOVE "MILD   " TO WS-SIG-SEVERITY
077400               MOVE ASR-SYS-AVG TO WS-DESC-INT-ED-1
077500               MOVE ASR-SYS-MIN TO WS-DESC-INT-ED-2
077600               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
077700               STRING "MILDLY LOW SYSTOLIC BP -- AVG "
077800                      DELIMITED BY SIZE
077900                      WS-DESC-INT-ED-1 DELIMITED BY SIZE
078000                      " MIN " DELIMITED BY SIZE
078100                      WS-DESC-INT-ED-2 DELIMITED BY SIZE
078200                      " MMHG, " DELIMITED BY SIZE
078300                      WS-DESC-PCT-ED DELIMITED BY SIZE
078400                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
078500                      INTO WS-SIG-DESC-TEXT
078600               MOVE "BLOOD-PRESSURE  " TO WS-SIG-VITAL-NAME
078700               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
078800               GO TO 420-EXIT.
078900
079000           MOVE WS-RDG-DIA TO WS-SUST-VALUE-TABLE.
079100           MOVE "G" TO WS-SUST-DIRECTION-SW.
079200           MOVE 90.00 TO WS-SUST-THRESHOLD.
079300           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
079400           IF WS-SUST-IS-SUSTAINED AND ASR-DIA-AVG < 100.00
079500               MOVE "MILD   " TO WS-SIG-SEVERITY
079600               MOVE ASR-DIA-AVG TO WS-DESC-INT-ED-1
079700               MOVE ASR-DIA-MAX TO WS-DESC-INT-ED-2
079800               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
079900               STRING "MILDLY HIGH DIASTOLIC BP -- AVG "
080000                      DELIMITED BY SIZE
080100                      WS-DESC-INT-ED-1 DELIMITED BY SIZE
080200                      " MAX " DELIMITED BY SIZE
080300                      WS-DESC-INT-ED-2 DELIMITED BY SIZE
080400                      " MMHG, " DELIMITED BY SIZE
080500                      WS-DESC-PCT-ED DELIMITED BY SIZE
080600                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
080700                      INTO WS-SIG-DESC-TEXT
080800               MOVE "BLOOD-PRESSURE  " TO WS-SIG-VITAL-NAME
080900               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
081000               GO TO 420-EXIT.
081100
081200           MOVE "L" TO WS-SUST-DIRECTION-SW.
081300           MOVE 60.00 TO WS-SUST-THRESHOLD.
081400           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
081500           IF WS-SUST-IS-SUSTAINED AND ASR-DIA-AVG > 50.00
081600               MOVE "MILD   " TO WS-SIG-SEVERITY
081700               MOVE ASR-DIA-AVG TO WS-DESC-INT-ED-1
081800               MOVE ASR-DIA-MIN TO WS-DESC-INT-ED-2
081900               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
082000               STRING "MILDLY LOW DIASTOLIC BP -- AVG "
082100                      DELIMITED BY SIZE
082200                      WS-DESC-INT-ED-1 DELIMITED BY SIZE
082300                      " MIN " DELIMITED BY SIZE
082400                      WS-DESC-INT-ED-2 DELIMITED BY SIZE
082500                      " MMHG, " DELIMITED BY SIZE
082600                      WS-DESC-PCT-ED DELIMITED BY SIZE
082700                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
082800                      INTO WS-SIG-DESC-TEXT
082900               MOVE "BLOOD-PRESSURE  " TO WS-SIG-VITAL-NAME
083000               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT.
083100       420-EXIT.
083200           EXIT.
083300
083400*    RESPIRATORY RATE -- FIRST MATCH WINS.                       *
083500       430-RESP-RATE-ANALYSIS.
083600           MOVE "430-RESP-RATE-ANALYSIS" TO PARA-NAME.
083700           MOVE WS-READING-COUNT TO WS-SUST-VALUE-COUNT.
083800           MOVE WS-RDG-RR TO WS-SUST-VALUE-TABLE.
083900
084000           MOVE "G" TO WS-SUST-DIRECTION-SW.
084100           MOVE 24.00 TO WS-SUST-THRESHOLD.
084200           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
084300           IF WS-SUST-IS-SUSTAINED
084400               MOVE "EXTREME" TO WS-SIG-SEVERITY
084500               MOVE ASR-RR-AVG TO WS-DESC-DEC-ED-1
084600               MOVE ASR-RR-MAX TO WS-DESC-DEC-ED-2
084700               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
084800               STRING "HIGH RESPIRATORY RATE -- AVG "
084900                      DELIMITED BY SIZE
085000                      WS-DESC-DEC-ED-1 DELIMITED BY SIZE
085100                      " MAX " DELIMITED BY SIZE
085200                      WS-DESC-DEC-ED-2 DELIMITED BY SIZE
085300                      " BR/MIN, " DELIMITED BY SIZE
085400                      WS-DESC-PCT-ED DELIMITED BY SIZE
085500                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
085600                      INTO WS-SIG-DESC-TEXT
085700               MOVE "RESP-RATE       " TO WS-SIG-VITAL-NAME
085800               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
085900               GO TO 430-EXIT.
086000
086100           MOVE "L" TO WS-SUST-DIRECTION-SW.
086200           MOVE 10.00 TO WS-SUST-THRESHOLD.
086300           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
086400           IF WS-SUST-IS-SUSTAINED
086500               MOVE "EXTREME" TO WS-SIG-SEVERITY
086600               MOVE ASR-RR-AVG TO WS-DESC-DEC-ED-1
086700               MOVE ASR-RR-MIN TO WS-DESC-DEC-ED-2
086800               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
086900               STRING "LOW RESPIRATORY RATE -- AVG "
087000                      DELIMITED BY SIZE
087100                      WS-DESC-DEC-ED-1 DELIMITED BY SIZE
087200                      " MIN " DELIMITED BY SIZE
087300                      WS-DESC-DEC-ED-2 DELIMITED BY SIZE
087400                      " BR/MIN, " DELIMITED BY SIZE
087500                      WS-DESC-PCT-ED DELIMITED BY SIZE
087600                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
087700                      INTO WS-SIG-DESC-TEXT
087800               MOVE "RESP-RATE       " TO WS-SIG-VITAL-NAME
087900               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
088000               GO TO 430-EXIT.
088100
088200           MOVE "G" TO WS-SUST-DIRECTION-SW.
088300           MOVE 20.00 TO WS-SUST-THRESHOLD.
088400           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
088500           IF WS-SUST-IS-SUSTAINED AND ASR-RR-AVG < 24.00
088600               MOVE "MILD   " TO WS-SIG-SEVERITY
088700               MOVE ASR-RR-AVG TO WS-DESC-DEC-ED-1
088800               MOVE ASR-RR-MAX TO WS-DESC-DEC-ED-2
088900               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
089000               STRING "MILDLY HIGH RESPIRATORY RATE -- AVG "
089100                      DELIMITED BY SIZE
089200                      WS-DESC-DEC-ED-1 DELIMITED BY SIZE
089300                      " MAX " DELIMITED BY SIZE
089400                      WS-DESC-DEC-ED-2 DELIMITED BY SIZE
089500                      " BR/MIN, " DELIMITED BY SIZE
089600                      WS-DESC-PCT-ED DELIMITED BY SIZE
089700                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
089800                      INTO WS-SIG-DESC-TEXT
089900               MOVE "RESP-RATE       " TO WS-SIG-VITAL-NAME
090000               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
090100               GO TO 430-EXIT.
090200
090300           MOVE "L" TO WS-SUST-DIRECTION-SW.
090400           MOVE 12.00 TO WS-SUST-THRESHOLD.
090500           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
090600           IF WS-SUST-IS-SUSTAINED AND ASR-RR-AVG > 10.00
090700               MOVE "MILD   " TO WS-SIG-SEVERITY
090800               MOVE ASR-RR-AVG TO WS-DESC-DEC-ED-1
090900               MOVE ASR-RR-MIN TO WS-DESC-DEC-ED-2
091000               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
091100               STRING "MILDLY LOW RESPIRATORY RATE -- AVG "
091200                      DELIMITED BY SIZE
091300                      WS-DESC-DEC-ED-1 DELIMITED BY SIZE
091400                      " MIN " DELIMITED BY SIZE
091500                      WS-DESC-DEC-ED-2 DELIMITED BY SIZE
091600                      " BR/MIN, " DELIMITED BY SIZE
091700                      WS-DESC-PCT-ED DELIMITED BY SIZE
091800                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
091900                      INTO WS-SIG-DESC-TEXT
092000               MOVE "RESP-RATE       " TO WS-SIG-VITAL-NAME
092100               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT.
092200       430-EXIT.
092300           EXIT.
092400
092500*    TEMPERATURE -- FIRST MATCH WINS.                            *
092600       440-TEMPERATURE-ANALYSIS.
092700           MOVE "440-TEMPERATURE-ANALYSIS" TO PARA-NAME.
092800           MOVE WS-READING-COUNT TO WS-SUST-VALUE-COUNT.
092900           MOVE WS-RDG-TEMP TO WS-SUST-VALUE-TABLE.
093000
093100           MOVE "G" TO WS-SUST-DIRECTION-SW.
093200           MOVE 38.00 TO WS-SUST-THRESHOLD.
093300           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
093400           IF WS-SUST-IS-SUSTAINED
093500               MOVE "EXTREME" TO WS-SIG-SEVERITY
093600               MOVE ASR-TEMP-AVG TO WS-DESC-DEC-ED-1
093700               MOVE ASR-TEMP-MAX TO WS-DESC-DEC-ED-2
093800               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
093900               STRING "HIGH TEMPERATURE -- AVG " DELIMITED BY SIZE
094000                      WS-DESC-DEC-ED-1 DELIMITED BY SIZE
094100                      " MAX " DELIMITED BY SIZE
094200                      WS-DESC-DEC-ED-2 DELIMITED BY SIZE
094300                      " DEG C, " DELIMITED BY SIZE
094400                      WS-DESC-PCT-ED DELIMITED BY SIZE
094500                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
094600                      INTO WS-SIG-DESC-TEXT
094700               MOVE "TEMPERATURE     " TO WS-SIG-VITAL-NAME
094800               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
094900               GO TO 440-EXIT.
095000
095100           MOVE "L" TO WS-SUST-DIRECTION-SW.
095200           MOVE 35.50 TO WS-SUST-THRESHOLD.
095300           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
095400           IF WS-SUST-IS-SUSTAINED
095500               MOVE "EXTREME" TO WS-SIG-SEVERITY
095600               MOVE ASR-TEMP-AVG TO WS-DESC-DEC-ED-1
095700               MOVE ASR-TEMP-MIN TO WS-DESC-DEC-ED-2
095800               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
095900               STRING "LOW TEMPERATURE -- AVG " DELIMITED BY SIZE
096000                      WS-DESC-DEC-ED-1 DELIMITED BY SIZE
096100                      " MIN " DELIMITED BY SIZE
096200                      WS-DESC-DEC-ED-2 DELIMITED BY SIZE
096300                      " DEG C, " DELIMITED BY SIZE
096400                      WS-DESC-PCT-ED DELIMITED BY SIZE
096500                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
096600                      INTO WS-SIG-DESC-TEXT
096700               MOVE "TEMPERATURE     " TO WS-SIG-VITAL-NAME
096800               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
096900               GO TO 440-EXIT.
097000
097100           MOVE "G" TO WS-SUST-DIRECTION-SW.
097200           MOVE 37.20 TO WS-SUST-THRESHOLD.
097300           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
097400           IF WS-SUST-IS-SUSTAINED AND ASR-TEMP-AVG < 38.00
097500               MOVE "MILD   " TO WS-SIG-SEVERITY
097600               MOVE ASR-TEMP-AVG TO WS-DESC-DEC-ED-1
097700               MOVE ASR-TEMP-MAX TO WS-DESC-DEC-ED-2
097800               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
097900               STRING "MILDLY HIGH TEMPERATURE -- AVG "
098000                      DELIMITED BY SIZE
098100                      WS-DESC-DEC-ED-1 DELIMITED BY SIZE
098200                      " MAX " DELIMITED BY SIZE
098300                      WS-DESC-DEC-ED-2 DELIMITED BY SIZE
098400                      " DEG C, " DELIMITED BY SIZE
098500                      WS-DESC-PCT-ED DELIMITED BY SIZE
098600                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
098700                      INTO WS-SIG-DESC-TEXT
098800               MOVE "TEMPERATURE     " TO WS-SIG-VITAL-NAME
098900               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT
099000               GO TO 440-EXIT.
099100
099200           MOVE "L" TO WS-SUST-DIRECTION-SW.
099300           MOVE 36.10 TO WS-SUST-THRESHOLD.
099400           CALL "VTLSUST" USING WS-SUST-PARM-REC, WS-SUST-RETURN-CD.
099500           IF WS-SUST-IS-SUSTAINED AND ASR-TEMP-AVG > 35.50
099600               MOVE "MILD   " TO WS-SIG-SEVERITY
099700               MOVE ASR-TEMP-AVG TO WS-DESC-DEC-ED-1
099800               MOVE ASR-TEMP-MIN TO WS-DESC-DEC-ED-2
099900               MOVE WS-SUST-PERCENT-OUT TO WS-DESC-PCT-ED
100000               STRING "MILDLY LOW TEMPERATURE -- AVG "
100100                      DELIMITED BY SIZE
100200                      WS-DESC-DEC-ED-1 DELIMITED BY SIZE
100300                      " MIN " DELIMITED BY SIZE
100400                      WS-DESC-DEC-ED-2 DELIMITED BY SIZE
100500                      " DEG C, " DELIMITED BY SIZE
100600                      WS-DESC-PCT-ED DELIMITED BY SIZE
100700                      "% OF READINGS BEYOND THRESHOLD" DELIMITED BY SIZE
100800                      INTO WS-SIG-DESC-TEXT
100900               MOVE "TEMPERATURE     " TO WS-SIG-VITAL-NAME
101000               PERFORM 480-LOG-SIGNAL-ENTRY THRU 480-EXIT.
101100       440-EXIT.
101200           EXIT.
101300
101400*    GENERIC SIGNAL LOGGER -- SHARED BY 400 THRU 440.  CALLER     *
101500*    SETS WS-SIG-SEVERITY/WS-SIG-VITAL-NAME/WS-SIG-DESC-TEXT      *
101600*    FIRST, EXCEPT WS-SIG-VITAL-NAME WHICH IS MOVED RIGHT AFTER.  *
101700       480-LOG-SIGNAL-ENTRY.
101800           ADD +1 TO WS-SIGNAL-COUNT.
101900           SET SGN-IDX TO WS-SIGNAL-COUNT.
102000           MOVE WS-SIG-SEVERITY  TO SGN-SEVERITY(SGN-IDX).
102100           MOVE WS-SIG-VITAL-NAME TO SGN-VITAL-NAME(SGN-IDX).
102200           MOVE WS-SIG-DESC-TEXT TO SGN-DESCRIPTION(SGN-IDX).
102300       480-EXIT.
102400           EXIT.
102500
102600*    ANY EXTREME SIGNAL MAKES THE PATIENT HIGH RISK REGARDLESS OF *
102700*    WHAT ELSE IS PRESENT; OTHERWISE ANY MILD SIGNAL MAKES THEM   *
102800*    MODERATE; OTHERWISE THEY ARE LOW RISK.                       *
102900       450-AGGREGATE-RISK-LEVEL.
103000           MOVE "450-AGGREGATE-RISK-LEVEL" TO PARA-NAME.
103100           MOVE "LOW     " TO ASR-RISK-LEVEL.
103200           IF WS-SIGNAL-COUNT > 0
103300               PERFORM 455-CHECK-ONE-SEVERITY THRU 455-EXIT
103400                   VARYING SGN-IDX FROM 1 BY 1
103500                   UNTIL SGN-IDX > WS-SIGNAL-COUNT.
103600       450-EXIT.
103700           EXIT.
103800
103900       455-CHECK-ONE-SEVERITY.
104000           IF SGN-SEV-ONLY(SGN-IDX) = "EXTREME"
104100               MOVE "HIGH    " TO ASR-RISK-LEVEL.
104200           IF SGN-SEV-ONLY(SGN-IDX) = "MILD   " AND
104300              ASR-RISK-LEVEL NOT = "HIGH    "
104400               MOVE "MODERATE" TO ASR-RISK-LEVEL.
104500       455-EXIT.
104600           EXIT.
104700
104800*    TICKET VTL-0044 -- SEGMENT SIZE IS MAX(1, COUNT/4), INTEGER  *091490RB*
104900*    (TRUNCATING) DIVISION.  DETERIORATION IS CHECKED BEFORE      *091490RB*
105000*    IMPROVEMENT SO MIXED SIGNALS CLASSIFY AS DETERIORATING.      *091490RB*
105100       460-COMPUTE-TREND.
105200           MOVE "460-COMPUTE-TREND" TO PARA-NAME.
105300           COMPUTE WS-SEGMENT-SIZE = WS-READING-COUNT / 4.
105400           IF WS-SEGMENT-SIZE < 1
105500               MOVE 1 TO WS-SEGMENT-SIZE.
105600
105700           MOVE 1 TO WS-SEG-START.
105800           MOVE WS-SEGMENT-SIZE TO WS-SEG-END.
105900           PERFORM 465-SUM-ONE-SEGMENT THRU 465-EXIT.
106000           COMPUTE WS-FIRST-HR-MEAN   ROUNDED =
106100               WS-SEG-SUM-HR / WS-SEGMENT-SIZE.
106200           COMPUTE WS-FIRST-SPO2-MEAN ROUNDED =
106300               WS-SEG-SUM-SPO2 / WS-SEGMENT-SIZE.
106400           COMPUTE WS-FIRST-SYS-MEAN  ROUNDED =
106500               WS-SEG-SUM-SYS / WS-SEGMENT-SIZE.
106600
106700           COMPUTE WS-SEG-START = WS-READING-COUNT - WS-SEGMENT-SIZE + 1.
106800           MOVE WS-READING-COUNT TO WS-SEG-END.
106900           PERFORM 465-SUM-ONE-SEGMENT THRU 465-EXIT.
107000           COMPUTE WS-LAST-HR-MEAN   ROUNDED =
107100               WS-SEG-SUM-HR / WS-SEGMENT-SIZE.
107200           COMPUTE WS-LAST-SPO2-MEAN ROUNDED =
107300               WS-SEG-SUM-SPO2 / WS-SEGMENT-SIZE.
107400           COMPUTE WS-LAST-SYS-MEAN  ROUNDED =
107500               WS-SEG-SUM-SYS / WS-SEGMENT-SIZE.
107600
107700           COMPUTE WS-DELTA-HR   = WS-LAST-HR-MEAN   - WS-FIRST-HR-MEAN.
107800           COMPUTE WS-DELTA-SPO2 = WS-LAST-SPO2-MEAN - WS-FIRST-SPO2-MEAN.
107900           COMPUTE WS-DELTA-SYS  = WS-LAST-SYS-MEAN  - WS-FIRST-SYS-MEAN.
108000
108100           IF WS-DELTA-HR > 10 OR WS-DELTA-SPO2 < -2
108200                                OR WS-DELTA-SYS > 10
108300               MOVE "DETERIORATING" TO ASR-TREND
108400           ELSE
108500               IF WS-DELTA-HR < -10 OR WS-DELTA-SPO2 > 2
108600                                    OR WS-DELTA-SYS < -10
108700                   MOVE "IMPROVING    " TO ASR-TREND
108800               ELSE
108900                   MOVE "STABLE       " TO ASR-TREND.
109000       460-EXIT.
109100           EXIT.
109200
109300       465-SUM-ONE-SEGMENT.
109400           MOVE ZERO TO WS-SEG-SUM-HR, WS-SEG-SUM-SPO2, WS-SEG-SUM-SYS.
109500           PERFORM 467-ACCUM-SEG-RDG THRU 467-EXIT
109600               VARYING WS-SEG-IDX FROM WS-SEG-START BY 1
109700               UNTIL WS-SEG-IDX > WS-SEG-END.
109800       465-EXIT.
109900           EXIT.
110000
110100       467-ACCUM-SEG-RDG.
110200           ADD WS-RDG-HR(WS-SEG-IDX)   TO WS-SEG-SUM-HR.
110300           ADD WS-RDG-SPO2(WS-SEG-IDX) TO WS-SEG-SUM-SPO2.
110400           ADD WS-RDG-SYS(WS-SEG-IDX)  TO WS-SEG-SUM-SYS.
110500       467-EXIT.
110600           EXIT.
110700
110800*    BUILDS A DETERMINISTIC TEMPLATE SUMMARY -- SEE VTLVALD FOR   *
110900*    THE SEVEN RULES IT MUST SATISFY.  NO FREE-TEXT DICTATION IS  *
111000*    TAKEN IN THE BATCH, SO THE WORDING NEVER VARIES, ONLY THE    *
111100*    FIGURES PLUGGED INTO IT.                                    *
111200       500-BUILD-SUMMARY-TEXT.
111300           MOVE "500-BUILD-SUMMARY-TEXT" TO PARA-NAME.
111400           MOVE WS-READING-COUNT TO WS-DESC-CNT-ED.
111500           MOVE ASR-HR-AVG   TO WS-DESC-DEC-ED-1.
111600           MOVE ASR-HR-MIN   TO WS-DESC-DEC-ED-2.
111700           MOVE ASR-HR-MAX   TO WS-DESC-INT-ED-1.
111800           MOVE ASR-SPO2-AVG TO WS-DESC-INT-ED-2.
111900
112000           STRING
112100               "PATIENT " DELIMITED BY SIZE
112200               WS-SAVE-PATIENT-ID DELIMITED BY SIZE
112300               " WAS MONITORED FOR A TOTAL OF " DELIMITED BY SIZE
112400               WS-DESC-CNT-ED DELIMITED BY SIZE
112500               " READINGS DURING THE REPORTING WINDOW FROM "
112600                   DELIMITED BY SIZE
112700               WS-RDG-TS(1) DELIMITED BY SIZE
112800               " TO " DELIMITED BY SIZE
112900               WS-RDG-TS(WS-READING-COUNT) DELIMITED BY SIZE
113000               ". THE AVERAGE HEART RATE OVER THIS TIME PERIOD WAS "
113100                   DELIMITED BY SIZE
113200               WS-DESC-DEC-ED-1 DELIMITED BY SIZE
113300               " BEATS PER MINUTE, RANGING FROM A LOW OF "
113400                   DELIMITED BY SIZE
113500               WS-DESC-DEC-ED-2 DELIMITED BY SIZE
113600               " TO A HIGH OF " DELIMITED BY SIZE
113700               WS-DESC-INT-ED-1 DELIMITED BY SIZE
113800               ". THE AVERAGE BLOOD OXYGEN SATURATION WAS "
113900                   DELIMITED BY SIZE
114000               WS-DESC-INT-ED-2 DELIMITED BY SIZE
114100               " PERCENT DURING THIS MONITORING WINDOW. "
114200                   DELIMITED BY SIZE
114300               INTO WS-SUMMARY-TEXT.
114400
114500           MOVE ASR-SYS-AVG  TO WS-DESC-INT-ED-1.
114600           MOVE ASR-DIA-AVG  TO WS-DESC-INT-ED-2.
114700           MOVE ASR-RR-AVG   TO WS-DESC-DEC-ED-1.
114800           MOVE ASR-TEMP-AVG TO WS-DESC-DEC-ED-2.
114900           MOVE WS-SIGNAL-COUNT TO WS-DESC-PCT-ED.
115000
115100           STRING
115200               WS-SUMMARY-TEXT DELIMITED BY "  "
115300               " THE AVERAGE BLOOD PRESSURE FOR THIS MONITORING "
115400                   DELIMITED BY SIZE
115500               "WINDOW WAS " DELIMITED BY SIZE
115600               WS-DESC-INT-ED-1 DELIMITED BY SIZE
115700               " OVER " DELIMITED BY SIZE
115800               WS-DESC-INT-ED-2 DELIMITED BY SIZE
115900               ". THE AVERAGE RESPIRATORY RATE WAS " DELIMITED BY SIZE
116000               WS-DESC-DEC-ED-1 DELIMITED BY SIZE
116100               " BREATHS PER MINUTE AND THE AVERAGE BODY "
116200                   DELIMITED BY SIZE
116300               "TEMPERATURE WAS " DELIMITED BY SIZE
116400               WS-DESC-DEC-ED-2 DELIMITED BY SIZE
116500               " DEGREES CELSIUS. " DELIMITED BY SIZE
116600               WS-DESC-PCT-ED DELIMITED BY SIZE
116700               " ABNORMAL VITAL SIGNAL(S) WERE RECORDED DURING "
116800                   DELIMITED BY SIZE
116900               "THIS MONITORING PERIOD. THE OVERALL RISK LEVEL "
117000                   DELIMITED BY SIZE
117100               "FOR THIS PATIENT AT THIS TIME IS " DELIMITED BY SIZE
117200               ASR-RISK-LEVEL DELIMITED BY SIZE
117300               " AND THE TREND ACROSS THE MONITORING WINDOW IS "
117400                   DELIMITED BY SIZE
117500               ASR-TREND DELIMITED BY SIZE
117600               ". CONTINUED ROUTINE MONITORING DURING THE NEXT "
117700                   DELIMITED BY SIZE
117800               "REPORTING PERIOD IS ADVISED TO CONFIRM WHETHER "
117900                   DELIMITED BY SIZE
118000               "THIS RISK LEVEL REMAINS STABLE OR CHANGES OVER "
118100                   DELIMITED BY SIZE
118200               "TIME."
118300                   DELIMITED BY SIZE
118400               INTO WS-SUMMARY-TEXT.
118500       500-EXIT.
118600           EXIT.
118700
118800       510-VALIDATE-SUMMARY.
118900           MOVE "510-VALIDATE-SUMMARY" TO PARA-NAME.
119000           CALL "VTLVALD" USING WS-SUMMARY-TEXT, WS-SAVE-PATIENT-ID,
119100                                WS-VALIDATION-RESULT.
119200           IF WS-SUMMARY-IS-INVALID
119300               ADD +1 TO WS-VALIDATION-FAILURES.
119400       510-EXIT.
119500           EXIT.
119600
119700*    CARRIER STATUS IS ALWAYS "COMPLETED" IN THE BATCH -- THERE   *
119800*    IS NO LIVE CARRIER HOOKED UP TO THIS JOB, SO THIS MIRRORS    *
119900*    THE STUB BEHAVIOR OF RECORDING THE CALL AS IMMEDIATELY       *
120000*    COMPLETED.  SEE VTLCALL FOR THE STATUS MAP AND DURATION      *
120100*    ARITHMETIC.                                                  *
120200       520-BUILD-CALL-LOG.
120300           MOVE "520-BUILD-CALL-LOG" TO PARA-NAME.
120400           ADD +1 TO WS-CALL-SEQ-NBR.
120500           MOVE WS-SAVE-PATIENT-ID TO WS-CALR-PATIENT-ID.
120600           MOVE ASR-RISK-LEVEL     TO WS-CALR-RISK-LEVEL.
120700           MOVE "completed   " TO WS-CALR-CARRIER-STATUS.
120800           MOVE WS-RDG-TS(WS-READING-COUNT) TO WS-CALR-CREATED-TS.
120900           MOVE WS-CALL-SEQ-NBR TO WS-CALR-SEQUENCE-NBR.
121000           CALL "VTLCALL" USING WS-CALR-REQUEST-REC, CALL-LOG-REC.
121100           WRITE CALL-LOG-OUT-REC FROM CALL-LOG-REC.
121200           ADD +1 TO WS-CALLS-LOGGED.
121300       520-EXIT.
121400           EXIT.
121500
121600       600-PAGE-BREAK.
121700           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
121800           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
121900       600-EXIT.
122000           EXIT.
122100
122200       700-WRITE-PAGE-HDR.
122300           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
122400           MOVE WS-RUN-YEAR  TO HDR-YY.
122500           MOVE WS-RUN-MONTH TO HDR-MM.
122600           MOVE WS-RUN-DAY   TO HDR-DD.
122700           MOVE WS-PAGES TO PAGE-NBR-O.
122800           WRITE RPT-REC FROM WS-HDR-REC
122900               AFTER ADVANCING NEXT-PAGE.
123000           ADD +1 TO WS-PAGES.
123100           MOVE ZERO TO WS-LINES.
123200       700-EXIT.
123300           EXIT.
123400
123500       720-WRITE-COLM-HDR.
123600           MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
123700           WRITE RPT-REC FROM WS-BLANK-LINE
123800               AFTER ADVANCING 1.
123900           WRITE RPT-REC FROM WS-COLM-HDR-REC
124000               AFTER ADVANCING 1.
124100           ADD +2 TO WS-LINES.
124200       720-EXIT.
124300           EXIT.
124400
124500       740-WRITE-PATIENT-DETAIL.
124600           MOVE "740-WRITE-PATIENT-DETAIL" TO PARA-NAME.
124700           IF WS-LINES > 45
124800               PERFORM 600-PAGE-BREAK THRU 600-EXIT.
124900
125000           MOVE WS-SAVE-PATIENT-ID TO PHL-PATIENT-ID-O.
125100           MOVE WS-SAVE-AGE        TO PHL-AGE-O.
125200           MOVE WS-SAVE-GENDER     TO PHL-GENDER-O.
125300           MOVE WS-RDG-TS(1)              TO PHL-WINDOW-START-O.
125400           MOVE WS-RDG-TS(WS-READING-COUNT) TO PHL-WINDOW-END-O.
125500           MOVE WS-READING-COUNT  TO PHL-READINGS-O.
125600           WRITE RPT-REC FROM WS-PATIENT-HDR-LINE
125700               AFTER ADVANCING 1.
125800           ADD +1 TO WS-LINES.
125900
126000           PERFORM 760-WRITE-VITAL-STAT-LINE THRU 760-EXIT.
126100           WRITE RPT-REC FROM WS-TREND-RISK-LINE
126200               AFTER ADVANCING 1.
126300           ADD +1 TO WS-LINES.
126400
126500           IF WS-SIGNAL-COUNT > 0
126600               PERFORM 780-WRITE-SIGNAL-LINE THRU 780-EXIT
126700                   VARYING SGN-IDX FROM 1 BY 1
126800                   UNTIL SGN-IDX > WS-SIGNAL-COUNT
126900           ELSE
127000               WRITE RPT-REC FROM WS-NO-SIGNAL-LINE
127100                   AFTER ADVANCING 1
127200               ADD +1 TO WS-LINES.
127300           WRITE RPT-REC FROM WS-BLANK-LINE
127400               AFTER ADVANCING 1.
127500           ADD +1 TO WS-LINES.
127600       740-EXIT.
127700           EXIT.
127800
127900*    DRIVES OFF ASR-VITAL-STAT(WS-STAT-IDX), THE TABLE VIEW ADDED  *040201DM*
127910*    TO ASSESSRC BACK IN 1992 -- SEE THAT COPYBOOK'S CHANGE LOG.   *040201DM*
127920*    TICKET VTL-0073.                                             *040201DM*
127930       760-WRITE-VITAL-STAT-LINE.
127940           PERFORM 765-WRITE-ONE-VITAL-STAT THRU 765-EXIT
127950               VARYING WS-STAT-IDX FROM 1 BY 1
127960               UNTIL WS-STAT-IDX > 6.
131600       760-EXIT.
131700           EXIT.
131710
131720       765-WRITE-ONE-VITAL-STAT.
131730           MOVE WS-VITAL-NAME-ENTRY(WS-STAT-IDX) TO VSL-VITAL-NAME-O.
131740           MOVE ASR-STAT-AVG(WS-STAT-IDX)         TO VSL-AVG-O.
131750           MOVE ASR-STAT-MIN(WS-STAT-IDX)         TO VSL-MIN-O.
131760           MOVE ASR-STAT-MAX(WS-STAT-IDX)         TO VSL-MAX-O.
131770           WRITE RPT-REC FROM WS-VITAL-STAT-LINE AFTER ADVANCING 1.
131780           ADD +1 TO WS-LINES.
131790       765-EXIT.
131795           EXIT.
131800
131900       780-WRITE-SIGNAL-LINE.
132000           MOVE SGN-SEVERITY(SGN-IDX)    TO SGL-SEVERITY-O.
132100           MOVE SGN-VITAL-NAME(SGN-IDX)  TO SGL-VITAL-NAME-O.
132200           MOVE SGN-DESCRIPTION(SGN-IDX)(1:99) TO SGL-DESCRIPTION-O.
132300           WRITE RPT-REC FROM WS-SIGNAL-LINE AFTER ADVANCING 1.
132400           ADD +1 TO WS-LINES.
132500       780-EXIT.
132600           EXIT.
132700
132800       790-WRITE-ASSESS-OUT.
132900           MOVE "790-WRITE-ASSESS-OUT" TO PARA-NAME.
133000           MOVE WS-SAVE-PATIENT-ID TO ASR-PATIENT-ID.
133100           MOVE WS-READING-COUNT   TO ASR-READING-COUNT.
133200           MOVE WS-SIGNAL-COUNT    TO ASR-SIGNAL-COUNT.
133300           WRITE ASSESS-OUT-REC FROM RISK-ASSESSMENT-REC.
133400       790-EXIT.
133500           EXIT.
133600
133700       795-ACCUM-GRAND-TOTALS.
133800           ADD +1 TO WS-PATIENTS-PROCESSED.
133900           ADD WS-READING-COUNT TO WS-TOTAL-READINGS.
134000           IF ASR-RISK-LOW
134100               ADD +1 TO WS-LOW-COUNT.
134200           IF ASR-RISK-MODERATE
134300               ADD +1 TO WS-MODERATE-COUNT.
134400           IF ASR-RISK-HIGH
134500               ADD +1 TO WS-HIGH-COUNT.
134600       795-EXIT.
134700           EXIT.
134800
134900       800-OPEN-FILES.
135000           MOVE "800-OPEN-FILES" TO PARA-NAME.
135100           OPEN INPUT VITALS-IN.
135200           OPEN OUTPUT ASSESS-OUT, CALL-LOG, REPORT, SYSOUT.
135300       800-EXIT.
135400           EXIT.
135500
135600       850-CLOSE-FILES.
135700           MOVE "850-CLOSE-FILES" TO PARA-NAME.
135800           CLOSE VITALS-IN, ASSESS-OUT, CALL-LOG, REPORT, SYSOUT.
135900       850-EXIT.
136000           EXIT.
136100
136200       900-READ-VITALS-IN.
136300           READ VITALS-IN INTO VITALS-RECORD
136400               AT END MOVE "N" TO MORE-DATA-SW
136500               GO TO 900-EXIT
136600           END-READ.
136700       900-EXIT.
136800           EXIT.
136900
137000       950-WRITE-GRAND-TOTALS.
137100           MOVE "950-WRITE-GRAND-TOTALS" TO PARA-NAME.
137200           WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
137300           WRITE RPT-REC FROM WS-TOTALS-HDR AFTER ADVANCING 1.
137400           MOVE WS-PATIENTS-PROCESSED TO TOT-PATIENTS-O.
137500           MOVE WS-TOTAL-READINGS    TO TOT-READINGS-O.
137600           WRITE RPT-REC FROM WS-TOTALS-LINE-1 AFTER ADVANCING 1.
137700           MOVE WS-LOW-COUNT      TO TOT-LOW-O.
137800           MOVE WS-MODERATE-COUNT TO TOT-MODERATE-O.
137900           MOVE WS-HIGH-COUNT     TO TOT-HIGH-O.
138000           WRITE RPT-REC FROM WS-TOTALS-LINE-2 AFTER ADVANCING 1.
138100           MOVE WS-CALLS-LOGGED      TO TOT-CALLS-O.
138200           MOVE WS-VALIDATION-FAILURES TO TOT-FAILURES-O.
138300           WRITE RPT-REC FROM WS-TOTALS-LINE-3 AFTER ADVANCING 1.
138400       999-CLEANUP.
138500           MOVE "999-CLEANUP" TO PARA-NAME.
138600           PERFORM 950-WRITE-GRAND-TOTALS THRU 950-EXIT.
138700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
138800           DISPLAY "** PATIENTS PROCESSED **".
138900           DISPLAY WS-PATIENTS-PROCESSED.
139000           DISPLAY "** CALLS LOGGED **".
139100           DISPLAY WS-CALLS-LOGGED.
139200           DISPLAY "** VALIDATION FAILURES **".
139300           DISPLAY WS-VALIDATION-FAILURES.
139400           DISPLAY "******** NORMAL END OF JOB VTLRISK ********".
139500       999-EXIT.
139600           EXIT.
139700
139800       1000-ABEND-RTN.
139900           WRITE SYSOUT-REC FROM ABEND-REC.
140000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
140100           DISPLAY "*** ABNORMAL END OF JOB-VTLRISK ***" UPON CONSOLE.
140200           DIVIDE ZERO-VAL INTO ONE-VAL.
