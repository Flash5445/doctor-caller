000100******************************************************************
000200*    COPYBOOK    -  ABENDREC                                     *
000300*    DESCRIPTION -  STANDARD SHOP ABEND-DUMP RECORD.  WRITTEN TO *
000400*                   SYSOUT JUST BEFORE A PROGRAM FORCES ITSELF   *
000500*                   TO ABEND VIA THE ZERO-VAL/ONE-VAL DIVIDE.    *
000600*                   SAME COPYBOOK USED ACROSS ALL BATCH VITALS   *
000700*                   PROGRAMS SO OPERATIONS SEES ONE DUMP FORMAT. *
000800******************************************************************
000900*    MAINTENANCE HISTORY                                        *
001000*    ----------------------------------------------------------  *
001100*    06/09/89  RBW  ORIGINAL COPYBOOK, CARRIED OVER FROM THE     *
001200*                   PATIENT-BILLING SUITE'S ABEND STANDARD.      *
001300*    01/08/99  JS   Y2K REVIEW -- NO DATE FIELDS HERE, NO        *990108JS*
001400*                   CHANGE REQUIRED.                             *990108JS*
001500******************************************************************
001600 01  ABEND-REC.
001700     05  FILLER                      PIC X(01) VALUE SPACE.
001800     05  PARA-NAME                   PIC X(24).
001900     05  FILLER                      PIC X(01) VALUE SPACE.
002000     05  ABEND-REASON                PIC X(60).
002100     05  FILLER                      PIC X(01) VALUE SPACE.
002200     05  EXPECTED-VAL                PIC X(15).
002300     05  FILLER                      PIC X(01) VALUE SPACE.
002400     05  ACTUAL-VAL                  PIC X(15).
002500     05  FILLER                      PIC X(12) VALUE SPACES.
002600*
002700******************************************************************
002800*    FORCED-ABEND CONSTANTS -- DIVIDING ONE-VAL BY ZERO-VAL      *
002900*    RAISES A 0C7/0C8 SO THE RUN SHOWS UP AS AN ABEND TO         *
003000*    OPERATIONS, NOT AS A CLEAN RETURN-CODE-ZERO STEP.           *
003100******************************************************************
003200 77  ZERO-VAL                        PIC 9(01) VALUE 0.
003300 77  ONE-VAL                         PIC 9(01) VALUE 1.
